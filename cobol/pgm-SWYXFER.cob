000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYXFER.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  QUERY 1 OF THE SUITE - SCANS THE STATION TABLE
001200*               BUILT BY SWYLOAD AND RETURNS THE LIST OF EVERY
001300*               STATION SERVED BY MORE THAN ONE LINE (A TRANSFER
001400*               STATION).  CALLED ONLY BY SWYMAIN.
001500*
001600*-----------------------------------------------------------------
001700* HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------------
001900* SWY004 14/03/1991 RTOH    - INITIAL VERSION                     SWY004  
002000* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
002100*                             THIS PROGRAM, NO CHANGE REQUIRED
002200* SWY062 06/07/2011 JWEI    - SWY-XFR-COUNT NOW SET BEFORE THE    SWY062
002300*                             DETAIL LOOP RATHER THAN AFTER,
002400*                             SO A ZERO-TRANSFER RUN STILL SHOWS
002500*                             THE COUNT HEADER LINE
002600* SWY063 14/05/2012 DLIM    - CONFIRMED SWY-STA-LINE-COUNT > 1    SWY063
002700*                             IS STILL THE CORRECT TRANSFER TEST
002800*                             AFTER THE SWYSTA NEIGHBOUR REWORK
002900* SWY064 21/01/2013 KLNG    - REVIEWED FOR THE LIBRARY-WIDE       SWY064
003000*                             COPYBOOK RENAME, NO CHANGE HERE
003100* SWY071 11/03/2015 HPAN    - RESULT LIST NOW CARRIES EACH        SWY071
003200*                             TRANSFER STATION'S LINE COUNT AND
003300*                             LINE NAMES, NOT JUST ITS NAME, SO
003400*                             SWYMAIN CAN PRINT THE LINE SET PER
003500*                             QUERY 1'S REPORT FORMAT
003600*-----------------------------------------------------------------
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    NO FILES - WORKS ENTIRELY AGAINST THE IN-MEMORY TABLE
005200*    PASSED IN BY THE CALLER.
005300*
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM SWYXFER **".
006300*
006400 01  WK-C-COMMON.
006500     COPY SWYCOM.
006600*
006700 01  WK-C-MISC.
006800     05  WK-C-NAME-PAD                PIC X(30) VALUE SPACES.
006900     05  WK-C-NAME-PAD-ALT REDEFINES WK-C-NAME-PAD.
007000         10  WK-C-NAME-PAD-BYTE       PIC X(01) OCCURS 30 TIMES.
007100     05  WK-C-COUNT-PAIR.
007200         10  WK-C-CTR-A               PIC 9(04) COMP VALUE 0.
007300         10  WK-C-CTR-B               PIC 9(04) COMP VALUE 0.
007400     05  WK-C-COUNT-PAIR-ALT REDEFINES WK-C-COUNT-PAIR
007500                             PIC 9(08) COMP.
007600     05  FILLER                       PIC X(10) VALUE SPACES.
007700*
007800 77  WK-C-SCAN-COMPLETE-SW            PIC X(01) VALUE "N".
007900     88  WK-C-SCAN-COMPLETE                  VALUE "Y".
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300     COPY SWYSTA.
008400*
008500 01  SWY-XFR-PARM.
008600     05  SWY-XFR-COUNT                PIC 9(04) COMP.
008700     05  SWY-XFR-ENTRY  OCCURS 220 TIMES.
008800         10  SWY-XFR-NAME             PIC X(30).
008900         10  SWY-XFR-LINE-COUNT       PIC 9(02) COMP.
009000         10  SWY-XFR-LINE-NAME  OCCURS 10 TIMES
009100                                      PIC X(20).
009200     05  FILLER                       PIC X(10) VALUE SPACES.
009300 EJECT
009400****************************************************
009500 PROCEDURE DIVISION USING SWY-STATION-TABLE
009600                           SWY-XFR-PARM.
009700****************************************************
009800 MAIN-MODULE.
009900     MOVE    0                   TO    SWY-XFR-COUNT.
010000     PERFORM A000-SCAN-FOR-TRANSFERS
010100        THRU A099-SCAN-FOR-TRANSFERS-EX.
010200     EXIT PROGRAM.
010300*
010400*-----------------------------------------------------------------
010500 A000-SCAN-FOR-TRANSFERS.
010600*-----------------------------------------------------------------
010700     MOVE    1                   TO    SWY-STA-IDX.
010800 A010-SCAN-LOOP.
010900     IF      SWY-STA-IDX > SWY-STA-COUNT
011000             GO TO A099-SCAN-FOR-TRANSFERS-EX.
011100     IF      SWY-STA-LINE-COUNT(SWY-STA-IDX) > 1
011200             PERFORM A020-ADD-TO-RESULT
011300                THRU A029-ADD-TO-RESULT-EX.
011400     SET     SWY-STA-IDX         UP BY 1.
011500     GO TO   A010-SCAN-LOOP.
011600 A099-SCAN-FOR-TRANSFERS-EX.
011700     EXIT.
011800*
011900 A020-ADD-TO-RESULT.
012000     IF      SWY-XFR-COUNT NOT < 220
012100             DISPLAY "SWYXFER - RESULT LIST FULL, TRUNCATED"
012200             GO TO A029-ADD-TO-RESULT-EX.
012300     ADD     1                   TO    SWY-XFR-COUNT.
012400     MOVE    SWY-STA-NAME(SWY-STA-IDX) TO
012500             SWY-XFR-NAME(SWY-XFR-COUNT).
012600     MOVE    SWY-STA-LINE-COUNT(SWY-STA-IDX) TO
012700             SWY-XFR-LINE-COUNT(SWY-XFR-COUNT).
012800     MOVE    1                   TO    WK-C-CTR-A.
012900 A025-COPY-LINE-LOOP.
013000     IF      WK-C-CTR-A > SWY-STA-LINE-COUNT(SWY-STA-IDX)
013100             GO TO A029-ADD-TO-RESULT-EX.
013200     MOVE    SWY-STA-LINE-NAME(SWY-STA-IDX, WK-C-CTR-A) TO
013300             SWY-XFR-LINE-NAME(SWY-XFR-COUNT, WK-C-CTR-A).
013400     ADD     1                   TO    WK-C-CTR-A.
013500     GO TO   A025-COPY-LINE-LOOP.
013600 A029-ADD-TO-RESULT-EX.
013700     EXIT.
013800*
013900******************************************************************
014000************** END OF PROGRAM SOURCE -  SWYXFER ****************
014100******************************************************************
