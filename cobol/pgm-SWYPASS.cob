000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYPASS.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   05 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THE DAY-PASS HALF OF QUERY 7 - A FIXED LOOKUP OF
001200*               TICKET PERIOD TO PRICE, INDEPENDENT OF DISTANCE
001300*               OR ANY PARTICULAR TRIP.  ONLY THREE PASS PERIODS
001400*               ARE SOLD; ANYTHING ELSE IS FLAGGED INVALID AND
001500*               SWY-PAS-FARE IS RETURNED ZERO.  CALLED ONLY BY
001600*               SWYMAIN.
001700*
001800*-----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100* SWY013 05/04/1991 RTOH    - INITIAL VERSION                     SWY013  
002200* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
002300*                             THIS PROGRAM, NO CHANGE REQUIRED
002400* SWY047 19/06/2003 DLIM    - WK-C-PASS-SWITCH-AREA ADDED AHEAD   SWY047
002500*                             OF A PLANNED MULTI-CALL-PER-RUN
002600*                             CHANGE THAT WAS LATER SHELVED
002700* SWY053 02/02/2007 KLNG    - PASS TABLE VALUES CONFIRMED AGAINST SWY053
002800*                             THE CURRENT FARE SCHEDULE, NO
002900*                             BOUND OR PRICE CHANGE NEEDED
003000* SWY058 16/11/2009 JWEI    - REVIEWED WK-C-PASS-SWITCH-AREA AND  SWY058
003100*                             ITS 88-LEVEL AGAINST THE SHELVED
003200*                             SWY047 PLAN, LEFT IN PLACE AS-IS
003300*-----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    NO FILES - A PURE LOOKUP ROUTINE.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM SWYPASS **".
005900*
006000 01  WK-C-COMMON.
006100     COPY SWYCOM.
006200*
006300 77  WK-C-PASS-COUNT                 PIC 9(02) COMP VALUE 3.
006400 77  WK-C-PASS-IDX                   PIC 9(02) COMP VALUE 0.
006500*
006600 01  WK-C-PASS-TABLE.
006700     05  WK-C-PASS-ENTRY OCCURS 3 TIMES.
006800         10  WK-C-PASS-DAYS           PIC 9(02) COMP.
006900         10  WK-C-PASS-FARE           PIC 9(03)V99 COMP-3.
007000 01  WK-C-PASS-DAYS-ONLY REDEFINES WK-C-PASS-TABLE.
007100     05  WK-C-PD-ENTRY OCCURS 3 TIMES.
007200         10  WK-C-PD-DAYS             PIC 9(02) COMP.
007300         10  FILLER                   PIC 9(03)V99.
007400 01  WK-C-PASS-FARE-ONLY REDEFINES WK-C-PASS-TABLE.
007500     05  WK-C-PF-ENTRY OCCURS 3 TIMES.
007600         10  FILLER                   PIC 9(02).
007700         10  WK-C-PF-FARE             PIC 9(03)V99 COMP-3.
007800 01  WK-C-PASS-SWITCH-AREA            PIC X(01) VALUE "N".
007900 01  WK-C-PASS-SWITCH-ALT REDEFINES WK-C-PASS-SWITCH-AREA.
008000     05  WK-C-PASS-SWITCH-88          PIC X(01).
008100         88  WK-C-PASS-TABLE-BUILT           VALUE "Y".
008200*
008300*****************
008400 LINKAGE SECTION.
008500*****************
008600 01  SWY-PAS-PARM.
008700     05  SWY-PAS-INPUT.
008800         10  SWY-PAS-DAYS             PIC 9(02) COMP.
008900     05  SWY-PAS-OUTPUT.
009000         10  SWY-PAS-INVALID-SW       PIC X(01).
009100             88  SWY-PAS-INVALID               VALUE "Y".
009200             88  SWY-PAS-VALID                 VALUE "N".
009300         10  SWY-PAS-FARE             PIC 9(03)V99 COMP-3.
009400 EJECT
009500****************************************************
009600 PROCEDURE DIVISION USING SWY-PAS-PARM.
009700****************************************************
009800 MAIN-MODULE.
009900     PERFORM A000-BUILD-PASS-TABLE
010000        THRU A099-BUILD-PASS-TABLE-EX.
010100     MOVE    "N"                 TO    SWY-PAS-INVALID-SW.
010200     MOVE    ZERO                TO    SWY-PAS-FARE.
010300     PERFORM B000-LOOKUP-PASS-FARE
010400        THRU B099-LOOKUP-PASS-FARE-EX.
010500     EXIT PROGRAM.
010600*
010700*-----------------------------------------------------------------
010800* A000 - ONLY THREE PASS PERIODS ARE SOLD TODAY; BUILT FRESH EACH
010900* CALL FOR THE SAME REASON AS THE TIER TABLE IN SWYFARE.
011000*-----------------------------------------------------------------
011100 A000-BUILD-PASS-TABLE.
011200     MOVE    1    TO WK-C-PASS-DAYS(1).  MOVE 18.00 TO
011300             WK-C-PASS-FARE(1).
011400     MOVE    3    TO WK-C-PASS-DAYS(2).  MOVE 45.00 TO
011500             WK-C-PASS-FARE(2).
011600     MOVE    7    TO WK-C-PASS-DAYS(3).  MOVE 90.00 TO
011700             WK-C-PASS-FARE(3).
011800 A099-BUILD-PASS-TABLE-EX.
011900     EXIT.
012000*
012100*-----------------------------------------------------------------
012200 B000-LOOKUP-PASS-FARE.
012300*-----------------------------------------------------------------
012400     MOVE    1                   TO    WK-C-PASS-IDX.
012500 B010-SCAN-LOOP.
012600     IF      WK-C-PASS-IDX > WK-C-PASS-COUNT
012700             SET  SWY-PAS-INVALID       TO    TRUE
012800             MOVE ZERO                  TO    SWY-PAS-FARE
012900             GO TO B099-LOOKUP-PASS-FARE-EX.
013000     IF      SWY-PAS-DAYS = WK-C-PASS-DAYS(WK-C-PASS-IDX)
013100             MOVE WK-C-PASS-FARE(WK-C-PASS-IDX) TO SWY-PAS-FARE
013200             GO TO B099-LOOKUP-PASS-FARE-EX.
013300     ADD     1                   TO    WK-C-PASS-IDX.
013400     GO TO   B010-SCAN-LOOP.
013500 B099-LOOKUP-PASS-FARE-EX.
013600     EXIT.
013700*
013800******************************************************************
013900************** END OF PROGRAM SOURCE -  SWYPASS ****************
014000******************************************************************
