000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYFARE.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   05 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  QUERY 6 AND THE CARD-FARE HALF OF QUERY 7 - GIVEN
001200*               A TOTAL TRIP DISTANCE IN KM, LOOKS UP THE STANDARD
001300*               SINGLE-RIDE FARE FROM THE DISTANCE-TIER TABLE AND
001400*               THEN DERIVES THE DISCOUNTED TRANSIT-CARD FARE.
001500*               THE DAY-PASS LOOKUP LIVES IN SWYPASS, NOT HERE,
001600*               SINCE IT DOES NOT DEPEND ON DISTANCE AT ALL.
001700*               CALLED ONLY BY SWYMAIN.
001800*
001900*               THE TIER TABLE BELOW HOLDS 7 (UPPER-BOUND, FARE)
002000*               PAIRS - A TRIP AT OR UNDER 70KM USES THE MATCHING
002100*               PAIR; A TRIP OVER 70KM FALLS THROUGH TO THE FIXED
002200*               9.00 YUAN OVERFLOW FARE, WHICH IS NOT PART OF THE
002300*               TABLE SINCE IT HAS NO UPPER BOUND OF ITS OWN.
002400*
002500*-----------------------------------------------------------------
002600* HISTORY OF MODIFICATION:
002700*-----------------------------------------------------------------
002800* SWY012 05/04/1991 RTOH    - INITIAL VERSION                     SWY012
002900* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
003000*                             THIS PROGRAM, NO CHANGE REQUIRED
003100* SWY042 14/06/2001 DLIM    - ADD OVERFLOW-FARE AS A NAMED ITEM   SWY042
003200*                             INSTEAD OF A LITERAL IN B010, PER
003300*                             FARE-TABLE AUDIT REQUEST
003400* SWY048 09/02/2004 KLNG    - CONFIRMED TIER TABLE AGAINST THE    SWY048
003500*                             CURRENT FARE SCHEDULE POSTED BY
003600*                             OPERATIONS, NO BOUND CHANGE NEEDED
003700* SWY054 21/07/2008 JWEI    - RENAME WK-C-CARD-RAW-ALT ONLY,      SWY054
003800*                             CLASHED WITH A COPYBOOK NAME UNDER
003900*                             THE NEW LIBRARY NAMING STANDARD
004000*-----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    NO FILES - A PURE CALCULATION ROUTINE.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM SWYFARE **".
006600*
006700 01  WK-C-COMMON.
006800     COPY SWYCOM.
006900*
007000 77  WK-C-TIER-COUNT                 PIC 9(02) COMP VALUE 7.
007100 77  WK-C-TIER-IDX                   PIC 9(02) COMP VALUE 0.
007200 77  WK-C-OVERFLOW-FARE               PIC 9(02)V99 COMP-3
007300                                      VALUE 9.00.
007400*
007500 01  WK-C-TIER-TABLE.
007600     05  WK-C-TIER-ENTRY OCCURS 7 TIMES.
007700         10  WK-C-TIER-BOUND          PIC S9(03)V9(03) COMP-3.
007800         10  WK-C-TIER-FARE           PIC 9(02)V99 COMP-3.
007900 01  WK-C-TIER-BOUND-ONLY REDEFINES WK-C-TIER-TABLE.
008000     05  WK-C-TB-ENTRY OCCURS 7 TIMES.
008100         10  WK-C-TB-BOUND            PIC S9(03)V9(03) COMP-3.
008200         10  FILLER                   PIC 9(02)V99.
008300*
008400 01  WK-C-CARD-WORK.
008500     05  WK-C-CARD-RAW               PIC S9(03)V9(01) COMP-3.
008600     05  WK-C-CARD-RAW-ALT REDEFINES WK-C-CARD-RAW
008700                           PIC S9(04) COMP-3.
008800*
008900 01  WK-C-TABLE-BUILT-SW             PIC X(01) VALUE "N".
009000 01  WK-C-TABLE-BUILT-ALT REDEFINES WK-C-TABLE-BUILT-SW.
009100     05  WK-C-TABLE-BUILT-88          PIC X(01).
009200         88  WK-C-TIER-TABLE-BUILT           VALUE "Y".
009300*
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 01  SWY-FRE-PARM.
009800     05  SWY-FRE-INPUT.
009900         10  SWY-FRE-DISTANCE         PIC S9(05)V9(03) COMP-3.
010000     05  SWY-FRE-OUTPUT.
010100         10  SWY-FRE-STANDARD         PIC 9(02)V99 COMP-3.
010200         10  SWY-FRE-CARD             PIC 9(02)V99 COMP-3.
010300 EJECT
010400****************************************************
010500 PROCEDURE DIVISION USING SWY-FRE-PARM.
010600****************************************************
010700 MAIN-MODULE.
010800     PERFORM A000-BUILD-TIER-TABLE
010900        THRU A099-BUILD-TIER-TABLE-EX.
011000     PERFORM B000-LOOKUP-STANDARD-FARE
011100        THRU B099-LOOKUP-STANDARD-FARE-EX.
011200     PERFORM C000-COMPUTE-CARD-FARE
011300        THRU C099-COMPUTE-CARD-FARE-EX.
011400     EXIT PROGRAM.
011500*
011600*-----------------------------------------------------------------
011700* A000 - THE TIER TABLE IS REBUILT EVERY CALL RATHER THAN KEPT IN
011800* A VALUE CLAUSE BECAUSE OF THE 1991 COMPILER'S LIMIT ON VALUE
011900* CLAUSES UNDER AN OCCURS - SEE TRFVLMT FOR THE SAME PATTERN.
012000*-----------------------------------------------------------------
012100 A000-BUILD-TIER-TABLE.
012200     MOVE    4    TO WK-C-TIER-BOUND(1).
012300     MOVE    2.00 TO WK-C-TIER-FARE(1).
012400     MOVE    8    TO WK-C-TIER-BOUND(2).
012500     MOVE    3.00 TO WK-C-TIER-FARE(2).
012600     MOVE    12   TO WK-C-TIER-BOUND(3).
012700     MOVE    4.00 TO WK-C-TIER-FARE(3).
012800     MOVE    24   TO WK-C-TIER-BOUND(4).
012900     MOVE    5.00 TO WK-C-TIER-FARE(4).
013000     MOVE    40   TO WK-C-TIER-BOUND(5).
013100     MOVE    6.00 TO WK-C-TIER-FARE(5).
013200     MOVE    50   TO WK-C-TIER-BOUND(6).
013300     MOVE    7.00 TO WK-C-TIER-FARE(6).
013400     MOVE    70   TO WK-C-TIER-BOUND(7).
013500     MOVE    8.00 TO WK-C-TIER-FARE(7).
013600 A099-BUILD-TIER-TABLE-EX.
013700     EXIT.
013800*
013900*-----------------------------------------------------------------
014000 B000-LOOKUP-STANDARD-FARE.
014100*-----------------------------------------------------------------
014200     MOVE    1                   TO    WK-C-TIER-IDX.
014300 B010-SCAN-LOOP.
014400     IF      WK-C-TIER-IDX > WK-C-TIER-COUNT
014500             MOVE WK-C-OVERFLOW-FARE TO SWY-FRE-STANDARD
014600             GO TO B099-LOOKUP-STANDARD-FARE-EX.
014700     IF      SWY-FRE-DISTANCE <= WK-C-TIER-BOUND(WK-C-TIER-IDX)
014800             MOVE WK-C-TIER-FARE(WK-C-TIER-IDX) TO
014900                  SWY-FRE-STANDARD
015000             GO TO B099-LOOKUP-STANDARD-FARE-EX.
015100     ADD     1                   TO    WK-C-TIER-IDX.
015200     GO TO   B010-SCAN-LOOP.
015300 B099-LOOKUP-STANDARD-FARE-EX.
015400     EXIT.
015500*
015600*-----------------------------------------------------------------
015700* C000 - CARD-FARE = STANDARD * 0.9, ROUNDED TO THE NEAREST TENTH
015800* OF A YUAN (ROUND-HALF-UP), THEN WIDENED BACK OUT TO 2DP WITH A
015900* ZERO HUNDREDTHS DIGIT FOR THE OUTPUT FIELD.
016000*-----------------------------------------------------------------
016100 C000-COMPUTE-CARD-FARE.
016200     COMPUTE WK-C-CARD-RAW ROUNDED =
016300             SWY-FRE-STANDARD * 0.9.
016400     COMPUTE SWY-FRE-CARD =
016500             WK-C-CARD-RAW.
016600 C099-COMPUTE-CARD-FARE-EX.
016700     EXIT.
016800*
016900******************************************************************
017000************** END OF PROGRAM SOURCE -  SWYFARE ****************
017100******************************************************************
