000100* SWYSTA.CPYBK
000200*-----------------------------------------------------------------
000300* STATION MASTER ENTRY - ONE PER DISTINCT METRO STATION NAME,
000400* BUILT IN WORKING STORAGE BY SWYLOAD FROM THE NETWORK DATA FILE.
000500* NOT A DATABASE RECORD - THE WHOLE TABLE IS CARRIED TO EVERY
000600* QUERY ROUTINE AS A CALL PARAMETER FOR THE LIFE OF THE RUN.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* SWY001 11/03/1991 RTOH    - INITIAL VERSION                     SWY001  
001100* SWY008 27/07/1992 RTOH    - RAISE SWY-STA-MAX-NEIGH FROM 8 TO   SWY008  
001200*                             12 FOR THE LOOP-LINE STATIONS
001300* SWY033 06/06/2001 KLNG    - ADD SWY-STA-BY-NEIGH REDEFINES FOR  SWY033  
001400*                             THE NEW TRANSFER-STATION PRINT
001500*-----------------------------------------------------------------
001600 01  SWY-STATION-TABLE.
001700     05  SWY-STA-COUNT            PIC 9(04) COMP.
001800     05  SWY-STA-ENTRY OCCURS 220 TIMES
001900                      INDEXED BY SWY-STA-IDX.
002000         10  SWY-STA-NAME             PIC X(30).
002100         10  SWY-STA-LINE-COUNT       PIC 9(02) COMP.
002200         10  SWY-STA-LINE-NAME OCCURS 10 TIMES
002300                            PIC X(20).
002400         10  SWY-STA-NEIGH-COUNT      PIC 9(03) COMP.
002500         10  SWY-STA-NEIGH OCCURS 12 TIMES.
002600             15  SWY-STA-NEIGH-NAME   PIC X(30).
002700             15  SWY-STA-NEIGH-LINE   PIC X(20).
002800             15  SWY-STA-NEIGH-DIST   PIC S9(03)V9(03) COMP-3.
002900         10  SWY-STA-TRANSFER-FLAG    PIC X(01).
003000             88  SWY-STA-IS-TRANSFER        VALUE "Y".
003100             88  SWY-STA-NOT-TRANSFER       VALUE "N".
003200         10  FILLER                   PIC X(09) VALUE SPACES.
003300*-----------------------------------------------------------------
003400* SWY-STA-BY-NEIGH - ALTERNATE VIEW OF ONE STATION ENTRY USED BY
003500* SWYNEAR/SWYSHRT WHEN THEY ONLY NEED THE NEIGHBOUR SUB-TABLE
003600* WITHOUT THE LINE-NAME LIST AHEAD OF IT.
003700*-----------------------------------------------------------------
003800     05  SWY-STA-BY-NEIGH REDEFINES SWY-STA-ENTRY
003900                         OCCURS 220 TIMES.
004000         10  FILLER                   PIC X(30).
004100         10  FILLER                   PIC 9(02).
004200         10  FILLER                   PIC X(200).
004300         10  SWY-STA-NC2-COUNT        PIC 9(03) COMP.
004400         10  SWY-STA-NC2 OCCURS 12 TIMES.
004500             15  SWY-STA-NC2-NAME     PIC X(30).
004600             15  SWY-STA-NC2-LINE     PIC X(20).
004700             15  SWY-STA-NC2-DIST     PIC S9(03)V9(03) COMP-3.
004800         10  FILLER                   PIC X(10).
