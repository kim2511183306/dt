000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYGSTA.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FIND A STATION BY
001200*               NAME IN THE IN-MEMORY STATION TABLE, OR TO
001300*               APPEND A NEW STATION ENTRY IF NO ENTRY WITH
001400*               THAT NAME EXISTS YET.  CALLED ONLY BY SWYLOAD
001500*               WHILE THE NETWORK DATA FILE IS BEING READ.
001600*
001700*-----------------------------------------------------------------
001800* HISTORY OF MODIFICATION:
001900*-----------------------------------------------------------------
002000* SWY001 11/03/1991 RTOH    - INITIAL VERSION                     SWY001  
002100* SWY015 04/03/1994 KLNG    - TABLE-FULL CHECK ADDED AFTER THE    SWY015  
002200*                             RING LINE BLEW PAST 200 STATIONS
002300*                             ON A BAD DATA FILE
002400* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
002500*                             THIS PROGRAM, NO CHANGE REQUIRED
002600* SWY044 19/02/2002 DLIM    - RAISE SWY-STA-COUNT TABLE-FULL      SWY044
002700*                             TEST TO 220 STATIONS, MATCHES THE
002800*                             NEW OCCURS LIMIT IN SWYSTA
002900* SWY050 11/08/2005 KLNG    - CONFIRMED THE GET-OR-CREATE NAME    SWY050
003000*                             COMPARE STILL MATCHES SWYGLIN'S
003100*                             AFTER A DUPLICATE-STATION TICKET
003200*-----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    NO FILES - WORKS ENTIRELY AGAINST THE IN-MEMORY TABLE
004800*    PASSED IN BY THE CALLER.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM SWYGSTA **".
005900*
006000 01  WK-C-COMMON.
006100     COPY SWYCOM.
006200*
006300 01  WK-C-WORK-AREA.
006400     05  WK-C-TABLE-FULL             PIC X(01) VALUE "N".
006500         88  WK-C-IS-TABLE-FULL               VALUE "Y".
006600     05  FILLER                      PIC X(09) VALUE SPACES.
006700*
006800 01  WK-C-MISC.
006900     05  WK-C-NAME-PAD                PIC X(30) VALUE SPACES.
007000     05  WK-C-NAME-PAD-ALT REDEFINES WK-C-NAME-PAD.
007100         10  WK-C-NAME-PAD-BYTE       PIC X(01) OCCURS 30 TIMES.
007200     05  WK-C-COUNTER-PAIR.
007300         10  WK-C-CTR-A               PIC 9(04) COMP VALUE 0.
007400         10  WK-C-CTR-B               PIC 9(04) COMP VALUE 0.
007500     05  WK-C-COUNTER-PAIR-ALT REDEFINES WK-C-COUNTER-PAIR
007600                               PIC 9(08) COMP.
007700     05  FILLER                       PIC X(10) VALUE SPACES.
007800*
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200     COPY SWYSTA.
008300*
008400 01  SWY-GST-PARM.
008500     05  SWY-GST-INPUT.
008600         10  SWY-GST-NAME             PIC X(30).
008700     05  SWY-GST-OUTPUT.
008800         10  SWY-GST-INDEX            PIC 9(04) COMP.
008900         10  SWY-GST-CREATED-FLAG     PIC X(01).
009000         10  FILLER                   PIC X(05) VALUE SPACES.
009100 EJECT
009200****************************************************
009300 PROCEDURE DIVISION USING SWY-STATION-TABLE
009400                           SWY-GST-PARM.
009500****************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-FIND-OR-CREATE-STATION
009800        THRU A099-FIND-OR-CREATE-STATION-EX.
009900     EXIT PROGRAM.
010000*
010100*-----------------------------------------------------------------
010200 A000-FIND-OR-CREATE-STATION.
010300*-----------------------------------------------------------------
010400     MOVE    ZEROS               TO    SWY-GST-INDEX.
010500     MOVE    WK-C-NOT-FOUND      TO    SWY-GST-CREATED-FLAG.
010600     MOVE    1                   TO    SWY-STA-IDX.
010700*
010800 A010-SEARCH-LOOP.
010900     IF      SWY-STA-IDX > SWY-STA-COUNT
011000             GO TO A050-NOT-FOUND.
011100     IF      SWY-STA-NAME(SWY-STA-IDX) = SWY-GST-NAME
011200             MOVE SWY-STA-IDX    TO    SWY-GST-INDEX
011300             GO TO A099-FIND-OR-CREATE-STATION-EX.
011400     SET     SWY-STA-IDX         UP BY 1.
011500     GO TO   A010-SEARCH-LOOP.
011600*
011700 A050-NOT-FOUND.
011800     IF      SWY-STA-COUNT NOT < 220
011900             MOVE "Y"            TO    WK-C-TABLE-FULL
012000             DISPLAY "SWYGSTA - STATION TABLE FULL, IGNORED - "
012100                     SWY-GST-NAME
012200             GO TO A099-FIND-OR-CREATE-STATION-EX.
012300*
012400     ADD     1                   TO    SWY-STA-COUNT.
012500     MOVE    SWY-STA-COUNT       TO    SWY-GST-INDEX.
012600     INITIALIZE                       SWY-STA-ENTRY(SWY-STA-COUNT)
012700     MOVE    SWY-GST-NAME        TO
012800             SWY-STA-NAME(SWY-STA-COUNT).
012900     MOVE    "N"                 TO
013000             SWY-STA-TRANSFER-FLAG(SWY-STA-COUNT).
013100     MOVE    WK-C-FOUND          TO    SWY-GST-CREATED-FLAG.
013200*
013300 A099-FIND-OR-CREATE-STATION-EX.
013400     EXIT.
013500*
013600******************************************************************
013700************** END OF PROGRAM SOURCE -  SWYGSTA ****************
013800******************************************************************
