000100*-----------------------------------------------------------------
000200* SWYCOM.CPYBK
000300* COMMON WORK AREA - FILE STATUS CONDITIONS AND FOUND/NOT-FOUND
000400* FLAGS SHARED BY EVERY PROGRAM IN THE SWY (METRO TRIP/FARE
000500* BATCH) SUITE.  COPY THIS UNDER A LOCAL 01 WK-C-COMMON GROUP,
000600* THE SAME WAY THE REST OF THE SHOP COPIES ASCMWS.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* SWY001 11/03/1991 RTOH    - INITIAL VERSION, LIFTED FROM THE    SWY001  
001100*                             COMMON ASCMWS SHELL FOR THE METRO
001200*                             TRIP-PLAN/FARE BATCH SUITE.
001300* SWY014 02/09/1994 KLNG    - ADD WK-C-DUPLICATE-KEY 88, NEEDED   SWY014  
001400*                             BY THE GET-OR-CREATE ROUTINES.
001500* SWY029 19/01/1999 PFONG   - Y2K REVIEW - WK-C-RUN-CCYY EXPANDED SWY029
001600*                             TO 4 DIGITS, NO 2-DIGIT YEAR FIELDS
001700*                             REMAIN IN THIS COPYBOOK.
001800* SWY069 30/09/2014 JWEI    - REVIEWED WK-C-FILE-STATUS 88-LEVELS SWY069
001900*                             AGAINST THE AS/400 FILE-STATUS
002000*                             TABLE FOR THE LOAD-STEP AUDIT,
002100*                             NO VALUE CHANGE REQUIRED
002200* SWY070 22/06/2015 DLIM    - CONFIRMED WK-C-YES-NO-FLAG'S TWO    SWY070
002300*                             88-LEVELS AGAINST EVERY CALLER,
002400*                             NO CHANGE REQUIRED
002500*-----------------------------------------------------------------
002600 05  WK-C-FILE-STATUS            PIC X(02).
002700     88  WK-C-SUCCESSFUL                   VALUE "00".
002800     88  WK-C-END-OF-FILE                  VALUE "10".
002900     88  WK-C-DUPLICATE-KEY                VALUE "22".
003000     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
003100*
003200 05  WK-C-FOUND                  PIC X(01) VALUE "Y".
003300 05  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
003400 05  WK-C-YES-NO-FLAG            PIC X(01) VALUE SPACE.
003500     88  WK-C-IS-YES                       VALUE "Y".
003600     88  WK-C-IS-NO                        VALUE "N".
003700*
003800 05  WK-C-RUN-CCYY               PIC 9(04) VALUE ZEROS.
003900 05  WK-C-RUN-MMDD               PIC 9(04) VALUE ZEROS.
004000 05  FILLER                      PIC X(10) VALUE SPACES.
