000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYNEAR.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  QUERY 2 OF THE SUITE - GIVEN A STATION NAME AND A
001200*               STOP-COUNT N, RETURNS EVERY STATION REACHABLE IN
001300*               N STOPS OR FEWER, TOGETHER WITH THE LINE AND
001400*               STOP-DISTANCE EACH WAS REACHED BY.  THE SEARCH
001500*               IS A BREADTH-FIRST WALK OF THE ADJACENCY DATA
001600*               SEEDED ONCE PER LINE SERVING THE START STATION -
001700*               A BRANCH SEEDED ON ONE LINE NEVER CROSSES ONTO A
001800*               DIFFERENT LINE, SO A TRANSFER DOES NOT EXTEND
001900*               THAT BRANCH.  CALLED ONLY BY SWYMAIN.
002000*
002100*-----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------
002400* SWY005 18/03/1991 RTOH    - INITIAL VERSION                     SWY005  
002500* SWY021 02/06/1997 KLNG    - RAISE QUEUE SIZE TO 500 ENTRIES -   SWY021  
002600*                             400 WAS RUNNING OUT ON THE LOOP
002700*                             LINE AT N=5 OR MORE
002800* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
002900*                             THIS PROGRAM, NO CHANGE REQUIRED
003000* SWY046 08/11/2003 DLIM    - VISITED-FLAG TABLE NOW RESET BY A   SWY046
003100*                             SINGLE PASS AT MAIN-MODULE INSTEAD
003200*                             OF BEING LEFT TO INITIALIZE DEFAULT
003300* SWY052 27/03/2007 KLNG    - STOP-COUNT ON THE REPORT LINE NOW   SWY052
003400*                             RIGHT-JUSTIFIED THE SAME AS EVERY
003500*                             OTHER QUERY'S DETAIL LINE
003600*-----------------------------------------------------------------
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    NO FILES - WORKS ENTIRELY AGAINST THE IN-MEMORY TABLE
005200*    PASSED IN BY THE CALLER.
005300*
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM SWYNEAR **".
006300*
006400 01  WK-C-COMMON.
006500     COPY SWYCOM.
006600*
006700 77  WK-C-START-IDX                  PIC 9(04) COMP VALUE 0.
006800 77  WK-C-CUR-IDX                    PIC 9(04) COMP VALUE 0.
006900 77  WK-C-NEIGH-IDX                  PIC 9(03) COMP VALUE 0.
007000 77  WK-C-LINE-IDX                   PIC 9(02) COMP VALUE 0.
007100 77  WK-C-QUE-HEAD                   PIC 9(04) COMP VALUE 0.
007200 77  WK-C-QUE-TAIL                   PIC 9(04) COMP VALUE 0.
007300*
007400 01  WK-C-VISITED-TABLE.
007500     05  WK-C-VISITED OCCURS 220 TIMES
007600                      PIC X(01).
007700 01  WK-C-VISITED-ALT REDEFINES WK-C-VISITED-TABLE
007800                       PIC X(220).
007900*
008000 01  WK-C-QUEUE-TABLE.
008100     05  WK-C-QUE-ENTRY OCCURS 500 TIMES.
008200         10  WK-C-QUE-STA-IDX         PIC 9(04) COMP.
008300         10  WK-C-QUE-LINE            PIC X(20).
008400         10  WK-C-QUE-DIST            PIC 9(03) COMP.
008500 01  WK-C-QUEUE-BY-DIST REDEFINES WK-C-QUEUE-TABLE.
008600     05  WK-C-QDIST-ENTRY OCCURS 500 TIMES.
008700         10  FILLER                   PIC X(20).
008800         10  WK-C-QDIST-ONLY          PIC 9(03) COMP.
008900*
009000 01  WK-C-GST-WORK.
009100     05  WK-C-GST-INPUT.
009200         10  WK-C-GST-NAME            PIC X(30).
009300     05  WK-C-GST-OUTPUT.
009400         10  WK-C-GST-INDEX           PIC 9(04) COMP.
009500         10  WK-C-GST-CREATED-FLAG    PIC X(01).
009600         10  FILLER                   PIC X(05) VALUE SPACES.
009700*
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100     COPY SWYSTA.
010200*
010300 01  SWY-NER-PARM.
010400     05  SWY-NER-INPUT.
010500         10  SWY-NER-STATION-NAME     PIC X(30).
010600         10  SWY-NER-N                PIC 9(03) COMP.
010700     05  SWY-NER-OUTPUT.
010800         10  SWY-NER-NOT-FOUND-FLAG   PIC X(01).
010900             88  SWY-NER-STATION-NOT-FOUND     VALUE "Y".
011000         10  SWY-NER-COUNT            PIC 9(04) COMP.
011100         10  SWY-NER-ENTRY OCCURS 220 TIMES.
011200             15  SWY-NER-NAME         PIC X(30).
011300             15  SWY-NER-LINE         PIC X(20).
011400             15  SWY-NER-DIST         PIC 9(03) COMP.
011500 EJECT
011600****************************************************
011700 PROCEDURE DIVISION USING SWY-STATION-TABLE
011800                           SWY-NER-PARM.
011900****************************************************
012000 MAIN-MODULE.
012100     MOVE    SPACES              TO    SWY-NER-NOT-FOUND-FLAG.
012200     MOVE    0                   TO    SWY-NER-COUNT
012300                                         WK-C-QUE-HEAD
012400                                         WK-C-QUE-TAIL.
012500     MOVE    ALL "N"             TO    WK-C-VISITED-ALT.
012600     PERFORM A000-LOOKUP-START-STATION
012700        THRU A099-LOOKUP-START-STATION-EX.
012800     IF      SWY-NER-STATION-NOT-FOUND
012900             GO TO Z999-END-PROGRAM-ROUTINE-EX.
013000     PERFORM B000-SEED-QUEUE THRU B099-SEED-QUEUE-EX.
013100     PERFORM C000-DRAIN-QUEUE THRU C099-DRAIN-QUEUE-EX.
013200     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
013300*
013400*-----------------------------------------------------------------
013500 A000-LOOKUP-START-STATION.
013600*-----------------------------------------------------------------
013700     MOVE    0                   TO    WK-C-START-IDX.
013800     MOVE    1                   TO    SWY-STA-IDX.
013900 A010-SEARCH-LOOP.
014000     IF      SWY-STA-IDX > SWY-STA-COUNT
014100             GO TO A050-NOT-FOUND.
014200     IF      SWY-STA-NAME(SWY-STA-IDX) =
014300             SWY-NER-STATION-NAME
014400             SET WK-C-START-IDX  TO    SWY-STA-IDX
014500             GO TO A099-LOOKUP-START-STATION-EX.
014600     SET     SWY-STA-IDX         UP BY 1.
014700     GO TO   A010-SEARCH-LOOP.
014800 A050-NOT-FOUND.
014900     MOVE    "Y"                 TO    SWY-NER-NOT-FOUND-FLAG.
015000 A099-LOOKUP-START-STATION-EX.
015100     EXIT.
015200*
015300*-----------------------------------------------------------------
015400* B000 - SEED ONE QUEUE ENTRY PER LINE SERVING THE START STATION,
015500* EACH AT STOP-DISTANCE ZERO, AND MARK THE START STATION VISITED.
015600*-----------------------------------------------------------------
015700 B000-SEED-QUEUE.
015800     MOVE    "Y"                 TO
015900             WK-C-VISITED(WK-C-START-IDX).
016000     MOVE    1                   TO    WK-C-LINE-IDX.
016100 B010-SEED-LOOP.
016200     IF      WK-C-LINE-IDX >
016300             SWY-STA-LINE-COUNT(WK-C-START-IDX)
016400             GO TO B099-SEED-QUEUE-EX.
016500     ADD     1                   TO    WK-C-QUE-TAIL.
016600     MOVE    WK-C-START-IDX      TO
016700             WK-C-QUE-STA-IDX(WK-C-QUE-TAIL).
016800     MOVE    SWY-STA-LINE-NAME(WK-C-START-IDX WK-C-LINE-IDX)
016900             TO WK-C-QUE-LINE(WK-C-QUE-TAIL).
017000     MOVE    0                   TO
017100             WK-C-QUE-DIST(WK-C-QUE-TAIL).
017200     ADD     1                   TO    WK-C-LINE-IDX.
017300     GO TO   B010-SEED-LOOP.
017400 B099-SEED-QUEUE-EX.
017500     EXIT.
017600*
017700*-----------------------------------------------------------------
017800* C000 - CLASSIC BFS DRAIN - ONE DEQUEUE, ONE REPORT-IF-NOT-START,
017900* ONE FAN-OUT TO EVERY NOT-YET-VISITED SAME-LINE NEIGHBOUR.
018000*-----------------------------------------------------------------
018100 C000-DRAIN-QUEUE.
018200     IF      WK-C-QUE-HEAD >= WK-C-QUE-TAIL
018300             GO TO C099-DRAIN-QUEUE-EX.
018400     ADD     1                   TO    WK-C-QUE-HEAD.
018500     MOVE    WK-C-QUE-STA-IDX(WK-C-QUE-HEAD) TO WK-C-CUR-IDX.
018600     IF      WK-C-QUE-DIST(WK-C-QUE-HEAD) > 0
018700             PERFORM C010-ADD-RESULT THRU C019-ADD-RESULT-EX.
018800     IF      WK-C-QUE-DIST(WK-C-QUE-HEAD) < SWY-NER-N
018900             PERFORM C020-FAN-OUT-NEIGHBOURS
019000                THRU C029-FAN-OUT-NEIGHBOURS-EX.
019100     GO TO   C000-DRAIN-QUEUE.
019200 C099-DRAIN-QUEUE-EX.
019300     EXIT.
019400*
019500 C010-ADD-RESULT.
019600     IF      SWY-NER-COUNT NOT < 220
019700             DISPLAY "SWYNEAR - RESULT LIST FULL, TRUNCATED"
019800             GO TO C019-ADD-RESULT-EX.
019900     ADD     1                   TO    SWY-NER-COUNT.
020000     MOVE    SWY-STA-NAME(WK-C-CUR-IDX)
020100             TO SWY-NER-NAME(SWY-NER-COUNT).
020200     MOVE    WK-C-QUE-LINE(WK-C-QUE-HEAD)
020300             TO SWY-NER-LINE(SWY-NER-COUNT).
020400     MOVE    WK-C-QUE-DIST(WK-C-QUE-HEAD)
020500             TO SWY-NER-DIST(SWY-NER-COUNT).
020600 C019-ADD-RESULT-EX.
020700     EXIT.
020800*
020900 C020-FAN-OUT-NEIGHBOURS.
021000     MOVE    1                   TO    WK-C-NEIGH-IDX.
021100 C021-NEIGHBOUR-LOOP.
021200     IF      WK-C-NEIGH-IDX >
021300             SWY-STA-NEIGH-COUNT(WK-C-CUR-IDX)
021400             GO TO C029-FAN-OUT-NEIGHBOURS-EX.
021500     IF      SWY-STA-NEIGH-LINE(WK-C-CUR-IDX WK-C-NEIGH-IDX)
021600             NOT = WK-C-QUE-LINE(WK-C-QUE-HEAD)
021700             GO TO C028-NEXT-NEIGHBOUR.
021800     MOVE    SWY-STA-NEIGH-NAME(WK-C-CUR-IDX WK-C-NEIGH-IDX)
021900             TO WK-C-GST-NAME.
022000     CALL    "SWYGSTA"           USING SWY-STATION-TABLE
022100                                        WK-C-GST-WORK.
022200     IF      WK-C-VISITED(WK-C-GST-INDEX) = "Y"
022300             GO TO C028-NEXT-NEIGHBOUR.
022400     MOVE    "Y"                 TO
022500             WK-C-VISITED(WK-C-GST-INDEX).
022600     IF      WK-C-QUE-TAIL NOT < 500
022700             DISPLAY "SWYNEAR - BFS QUEUE FULL, TRUNCATED"
022800             GO TO C029-FAN-OUT-NEIGHBOURS-EX.
022900     ADD     1                   TO    WK-C-QUE-TAIL.
023000     MOVE    WK-C-GST-INDEX      TO
023100             WK-C-QUE-STA-IDX(WK-C-QUE-TAIL).
023200     MOVE    WK-C-QUE-LINE(WK-C-QUE-HEAD) TO
023300             WK-C-QUE-LINE(WK-C-QUE-TAIL).
023400     COMPUTE WK-C-QUE-DIST(WK-C-QUE-TAIL) =
023500             WK-C-QUE-DIST(WK-C-QUE-HEAD) + 1.
023600 C028-NEXT-NEIGHBOUR.
023700     ADD     1                   TO    WK-C-NEIGH-IDX.
023800     GO TO   C021-NEIGHBOUR-LOOP.
023900 C029-FAN-OUT-NEIGHBOURS-EX.
024000     EXIT.
024100*
024200 Y900-ABNORMAL-TERMINATION.
024300     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
024400*
024500*-----------------------------------------------------------------
024600 Z999-END-PROGRAM-ROUTINE-EX.
024700*-----------------------------------------------------------------
024800     EXIT PROGRAM.
024900*
025000******************************************************************
025100************** END OF PROGRAM SOURCE -  SWYNEAR ****************
025200******************************************************************
