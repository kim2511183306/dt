000100* SWYLIN.CPYBK
000200*-----------------------------------------------------------------
000300* LINE MASTER ENTRY - ONE PER DISTINCT METRO LINE NAME, BUILT IN
000400* WORKING STORAGE BY SWYLOAD AS THE NETWORK DATA FILE IS READ.
000500* STATIONS ARE HELD IN THE ORDER THEY WERE FIRST SEEN ON THE LINE.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* SWY001 11/03/1991 RTOH    - INITIAL VERSION                     SWY001  
001000* SWY011 14/01/1993 RTOH    - RAISE SWY-LIN-MAX-STOPS TO 60 FOR   SWY011  
001100*                             THE RING LINE EXTENSION
001200* SWY034 19/09/2001 KLNG    - ADD SWY-LIN-BY-STOP REDEFINES FOR   SWY034  
001300*                             SWYITIN, WHICH ONLY EVER NEEDS THE
001400*                             STOP LIST AND NOT THE LINE NAME
001500*-----------------------------------------------------------------
001600 01  SWY-LINE-TABLE.
001700     05  SWY-LIN-COUNT            PIC 9(03) COMP.
001800     05  SWY-LIN-ENTRY OCCURS 30 TIMES
001900                      INDEXED BY SWY-LIN-IDX.
002000         10  SWY-LIN-NAME             PIC X(20).
002100         10  SWY-LIN-STOP-COUNT       PIC 9(03) COMP.
002200         10  SWY-LIN-STOP-NAME OCCURS 60 TIMES
002300                             PIC X(30).
002400         10  FILLER                   PIC X(15) VALUE SPACES.
002500*-----------------------------------------------------------------
002600* SWY-LIN-BY-STOP - ALTERNATE VIEW OF ONE LINE ENTRY, SKIPPING
002700* PAST THE LINE NAME STRAIGHT TO THE STOP LIST.
002800*-----------------------------------------------------------------
002900     05  SWY-LIN-BY-STOP REDEFINES SWY-LIN-ENTRY
003000                         OCCURS 30 TIMES.
003100         10  FILLER                   PIC X(20).
003200         10  SWY-LIN2-STOP-COUNT      PIC 9(03) COMP.
003300         10  SWY-LIN2-STOP-NAME OCCURS 60 TIMES
003400                              PIC X(30).
003500         10  FILLER                   PIC X(15).
