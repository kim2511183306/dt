000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYSHRT.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   26 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  QUERY 4 OF THE SUITE - DIJKSTRA'S ALGORITHM OVER
001200*               THE ADJACENCY DATA, WEIGHTED BY EDGE DISTANCE IN
001300*               KILOMETRES, RETURNING THE SHORTEST-BY-DISTANCE
001400*               PATH FROM A START STATION TO AN END STATION.
001500*               THE "PRIORITY QUEUE" IS A PLAIN LINEAR SCAN OF
001600*               THE DISTANCE TABLE FOR THE SMALLEST TENTATIVE,
001700*               UNVISITED ENTRY EACH ROUND - AT 220 STATIONS A
001800*               HEAP BUYS NOTHING WORTH THE EXTRA CODE.
001900*               CALLED ONLY BY SWYMAIN.
002000*
002100*-----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------
002400* SWY007 26/03/1991 RTOH    - INITIAL VERSION                     SWY007  
002500* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
002600*                             THIS PROGRAM, NO CHANGE REQUIRED
002700* SWY056 09/06/2008 JWEI    - EXTRACT-MIN LOOP NOW SKIPS ENTRIES  SWY056
002800*                             ALREADY MARKED VISITED BEFORE
002900*                             COMPARING DISTANCES, SAME RESULT
003000*                             BUT FEWER COMPARISONS PER ROUND
003100* SWY060 12/03/2010 DLIM    - CONFIRMED WK-C-DIST-TABLE'S 220-    SWY060
003200*                             ENTRY OCCURS STILL MATCHES THE
003300*                             STATION TABLE SIZE, NO CHANGE
003400*-----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                   UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    NO FILES - WORKS ENTIRELY AGAINST THE IN-MEMORY TABLE
005000*    PASSED IN BY THE CALLER.
005100*
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM SWYSHRT **".
006100*
006200 01  WK-C-COMMON.
006300     COPY SWYCOM.
006400*
006500 01  WK-C-INFINITY                   PIC S9(05)V9(03) COMP-3
006600                                      VALUE 99999.999.
006700 01  WK-C-START-IDX                  PIC 9(04) COMP VALUE 0.
006800 01  WK-C-END-IDX                    PIC 9(04) COMP VALUE 0.
006900 01  WK-C-CUR-IDX                    PIC 9(04) COMP VALUE 0.
007000 01  WK-C-MIN-IDX                    PIC 9(04) COMP VALUE 0.
007100 01  WK-C-MIN-DIST                   PIC S9(05)V9(03) COMP-3.
007200 01  WK-C-SCAN-IDX                   PIC 9(04) COMP VALUE 0.
007300 01  WK-C-NEIGH-IDX                   PIC 9(03) COMP VALUE 0.
007400 01  WK-C-CAND-DIST                   PIC S9(05)V9(03) COMP-3.
007500 01  WK-C-STA-IDX-TEMP                PIC 9(04) COMP VALUE 0.
007600*
007700 01  WK-C-DONE-FLAG                  PIC X(01) VALUE "N".
007800     88  WK-C-DIJKSTRA-DONE                    VALUE "Y".
007900 01  WK-C-FOUND-FLAG                 PIC X(01) VALUE "N".
008000     88  WK-C-END-REACHED                       VALUE "Y".
008100*
008200 01  WK-C-DIST-TABLE.
008300     05  WK-C-DIST OCCURS 220 TIMES
008400                   PIC S9(05)V9(03) COMP-3.
008500*
008600 01  WK-C-VISITED-TABLE.
008700     05  WK-C-VISITED OCCURS 220 TIMES
008800                      PIC X(01).
008900 01  WK-C-VISITED-ALT REDEFINES WK-C-VISITED-TABLE
009000                       PIC X(220).
009100*
009200 01  WK-C-PRED-TABLE.
009300     05  WK-C-PRED-ENTRY OCCURS 220 TIMES.
009400         10  WK-C-PRED-IDX            PIC 9(04) COMP.
009500         10  WK-C-PRED-LINE           PIC X(20).
009600 01  WK-C-PRED-LINE-ONLY REDEFINES WK-C-PRED-TABLE.
009700     05  WK-C-PL-ENTRY OCCURS 220 TIMES.
009800         10  FILLER                   PIC X(04).
009900         10  WK-C-PL-LINE-TEXT        PIC X(20).
010000*
010100 01  WK-C-REV-WALK.
010200     05  WK-C-REV-STA  OCCURS 40 TIMES
010300                       PIC 9(04) COMP.
010400     05  WK-C-REV-COUNT                PIC 9(03) COMP VALUE 0.
010500*
010600 01  WK-C-GST-WORK.
010700     05  WK-C-GST-INPUT.
010800         10  WK-C-GST-NAME            PIC X(30).
010900     05  WK-C-GST-OUTPUT.
011000         10  WK-C-GST-INDEX           PIC 9(04) COMP.
011100         10  WK-C-GST-CREATED-FLAG    PIC X(01).
011200         10  FILLER                   PIC X(05) VALUE SPACES.
011300*
011400*****************
011500 LINKAGE SECTION.
011600*****************
011700     COPY SWYSTA.
011800*
011900 01  SWY-SHR-PARM.
012000     05  SWY-SHR-INPUT.
012100         10  SWY-SHR-START-NAME       PIC X(30).
012200         10  SWY-SHR-END-NAME         PIC X(30).
012300     05  SWY-SHR-OUTPUT.
012400         10  SWY-SHR-NOT-FOUND-FLAG   PIC X(01).
012500             88  SWY-SHR-STATION-NOT-FOUND     VALUE "Y".
012600         10  SWY-SHR-NO-PATH-FLAG     PIC X(01).
012700             88  SWY-SHR-PATH-NOT-FOUND        VALUE "Y".
012800         10  SWY-SHR-STA-COUNT        PIC 9(03) COMP.
012900         10  SWY-SHR-TOT-DIST         PIC S9(05)V9(03) COMP-3.
013000         10  SWY-SHR-TRANSFERS        PIC 9(03) COMP.
013100         10  SWY-SHR-STATION OCCURS 40 TIMES
013200                            PIC X(30).
013300         10  SWY-SHR-LINE OCCURS 40 TIMES
013400                        PIC X(20).
013500 EJECT
013600****************************************************
013700 PROCEDURE DIVISION USING SWY-STATION-TABLE
013800                           SWY-SHR-PARM.
013900****************************************************
014000 MAIN-MODULE.
014100     MOVE    SPACES              TO    SWY-SHR-NOT-FOUND-FLAG
014200                                         SWY-SHR-NO-PATH-FLAG.
014300     MOVE    0                   TO    SWY-SHR-STA-COUNT
014400                                         SWY-SHR-TOT-DIST
014500                                         SWY-SHR-TRANSFERS.
014600     PERFORM A000-LOOKUP-ENDPOINTS
014700        THRU A099-LOOKUP-ENDPOINTS-EX.
014800     IF      SWY-SHR-STATION-NOT-FOUND
014900             GO TO Z999-END-PROGRAM-ROUTINE-EX.
015000     PERFORM B000-INITIALISE-TABLES
015100        THRU B099-INITIALISE-TABLES-EX.
015200     PERFORM C000-DIJKSTRA-LOOP THRU C099-DIJKSTRA-LOOP-EX.
015300     IF      NOT WK-C-END-REACHED
015400             MOVE "Y" TO SWY-SHR-NO-PATH-FLAG
015500             GO TO Z999-END-PROGRAM-ROUTINE-EX.
015600     PERFORM D000-RECONSTRUCT-PATH
015700        THRU D099-RECONSTRUCT-PATH-EX.
015800     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
015900*
016000*-----------------------------------------------------------------
016100 A000-LOOKUP-ENDPOINTS.
016200*-----------------------------------------------------------------
016300     MOVE    SWY-SHR-START-NAME  TO    WK-C-GST-NAME.
016400     PERFORM A010-FIND-STATION THRU A019-FIND-STATION-EX.
016500     IF      WK-C-GST-INDEX = 0
016600             MOVE "Y" TO SWY-SHR-NOT-FOUND-FLAG
016700             GO TO A099-LOOKUP-ENDPOINTS-EX.
016800     MOVE    WK-C-GST-INDEX      TO    WK-C-START-IDX.
016900     MOVE    SWY-SHR-END-NAME    TO    WK-C-GST-NAME.
017000     PERFORM A010-FIND-STATION THRU A019-FIND-STATION-EX.
017100     IF      WK-C-GST-INDEX = 0
017200             MOVE "Y" TO SWY-SHR-NOT-FOUND-FLAG
017300             GO TO A099-LOOKUP-ENDPOINTS-EX.
017400     MOVE    WK-C-GST-INDEX      TO    WK-C-END-IDX.
017500 A099-LOOKUP-ENDPOINTS-EX.
017600     EXIT.
017700*
017800 A010-FIND-STATION.
017900     MOVE    0                   TO    WK-C-GST-INDEX.
018000     MOVE    1                   TO    SWY-STA-IDX.
018100 A011-SEARCH-LOOP.
018200     IF      SWY-STA-IDX > SWY-STA-COUNT
018300             GO TO A019-FIND-STATION-EX.
018400     IF      SWY-STA-NAME(SWY-STA-IDX) = WK-C-GST-NAME
018500             SET WK-C-GST-INDEX  TO    SWY-STA-IDX
018600             GO TO A019-FIND-STATION-EX.
018700     SET     SWY-STA-IDX         UP BY 1.
018800     GO TO   A011-SEARCH-LOOP.
018900 A019-FIND-STATION-EX.
019000     EXIT.
019100*
019200*-----------------------------------------------------------------
019300 B000-INITIALISE-TABLES.
019400*-----------------------------------------------------------------
019500     MOVE    1                   TO    WK-C-SCAN-IDX.
019600 B010-INIT-LOOP.
019700     IF      WK-C-SCAN-IDX > SWY-STA-COUNT
019800             GO TO B090-SET-START-ZERO.
019900     MOVE    WK-C-INFINITY       TO    WK-C-DIST(WK-C-SCAN-IDX).
020000     MOVE    "N"                 TO    WK-C-VISITED(WK-C-SCAN-IDX)
020100     MOVE    0                   TO
020200             WK-C-PRED-IDX(WK-C-SCAN-IDX).
020300     MOVE    SPACES              TO
020400             WK-C-PRED-LINE(WK-C-SCAN-IDX).
020500     ADD     1                   TO    WK-C-SCAN-IDX.
020600     GO TO   B010-INIT-LOOP.
020700 B090-SET-START-ZERO.
020800     MOVE    0                   TO    WK-C-DIST(WK-C-START-IDX).
020900 B099-INITIALISE-TABLES-EX.
021000     EXIT.
021100*
021200*-----------------------------------------------------------------
021300* C000 - ONE EXTRACT-MIN / RELAX ROUND PER ITERATION.
021400*-----------------------------------------------------------------
021500 C000-DIJKSTRA-LOOP.
021600     MOVE    "N"                 TO    WK-C-DONE-FLAG.
021700 C010-ROUND.
021800     IF      WK-C-DIJKSTRA-DONE
021900             GO TO C099-DIJKSTRA-LOOP-EX.
022000     PERFORM C100-EXTRACT-MIN THRU C199-EXTRACT-MIN-EX.
022100     IF      WK-C-MIN-IDX = 0
022200             MOVE "Y" TO WK-C-DONE-FLAG
022300             GO TO C010-ROUND.
022400     IF      WK-C-MIN-DIST = WK-C-INFINITY
022500             MOVE "Y" TO WK-C-DONE-FLAG
022600             GO TO C010-ROUND.
022700     MOVE    "Y"                 TO    WK-C-VISITED(WK-C-MIN-IDX).
022800     IF      WK-C-MIN-IDX = WK-C-END-IDX
022900             MOVE "Y" TO WK-C-FOUND-FLAG
023000             MOVE "Y" TO WK-C-DONE-FLAG
023100             GO TO C010-ROUND.
023200     PERFORM C200-RELAX-NEIGHBOURS THRU C299-RELAX-NEIGHBOURS-EX.
023300     GO TO   C010-ROUND.
023400 C099-DIJKSTRA-LOOP-EX.
023500     EXIT.
023600*
023700 C100-EXTRACT-MIN.
023800     MOVE    0                   TO    WK-C-MIN-IDX.
023900     MOVE    WK-C-INFINITY       TO    WK-C-MIN-DIST.
024000     MOVE    1                   TO    WK-C-SCAN-IDX.
024100 C110-SCAN-LOOP.
024200     IF      WK-C-SCAN-IDX > SWY-STA-COUNT
024300             GO TO C199-EXTRACT-MIN-EX.
024400     IF      WK-C-VISITED(WK-C-SCAN-IDX) = "N"
024500        AND  WK-C-DIST(WK-C-SCAN-IDX) < WK-C-MIN-DIST
024600             MOVE WK-C-SCAN-IDX TO WK-C-MIN-IDX
024700             MOVE WK-C-DIST(WK-C-SCAN-IDX) TO WK-C-MIN-DIST.
024800     ADD     1                   TO    WK-C-SCAN-IDX.
024900     GO TO   C110-SCAN-LOOP.
025000 C199-EXTRACT-MIN-EX.
025100     EXIT.
025200*
025300 C200-RELAX-NEIGHBOURS.
025400     MOVE    1                   TO    WK-C-NEIGH-IDX.
025500 C210-RELAX-LOOP.
025600     IF      WK-C-NEIGH-IDX >
025700             SWY-STA-NEIGH-COUNT(WK-C-MIN-IDX)
025800             GO TO C299-RELAX-NEIGHBOURS-EX.
025900     MOVE    SWY-STA-NEIGH-NAME(WK-C-MIN-IDX WK-C-NEIGH-IDX)
026000             TO WK-C-GST-NAME.
026100     CALL    "SWYGSTA"           USING SWY-STATION-TABLE
026200                                        WK-C-GST-WORK.
026300     IF      WK-C-VISITED(WK-C-GST-INDEX) = "Y"
026400             GO TO C220-NEXT-NEIGHBOUR.
026500     COMPUTE WK-C-CAND-DIST =
026600             WK-C-DIST(WK-C-MIN-IDX) +
026700             SWY-STA-NEIGH-DIST(WK-C-MIN-IDX WK-C-NEIGH-IDX).
026800     IF      WK-C-CAND-DIST < WK-C-DIST(WK-C-GST-INDEX)
026900             MOVE WK-C-CAND-DIST TO WK-C-DIST(WK-C-GST-INDEX)
027000             MOVE WK-C-MIN-IDX TO WK-C-PRED-IDX(WK-C-GST-INDEX)
027100             MOVE SWY-STA-NEIGH-LINE(WK-C-MIN-IDX WK-C-NEIGH-IDX)
027200                  TO WK-C-PRED-LINE(WK-C-GST-INDEX).
027300 C220-NEXT-NEIGHBOUR.
027400     ADD     1                   TO    WK-C-NEIGH-IDX.
027500     GO TO   C210-RELAX-LOOP.
027600 C299-RELAX-NEIGHBOURS-EX.
027700     EXIT.
027800*
027900*-----------------------------------------------------------------
028000* D000 - WALK PREDECESSOR LINKS END BACK TO START, THEN REVERSE
028100* INTO START->END ORDER AND RECOMPUTE TRANSFERS PER THE ADD-
028200* STATION RULE.
028300*-----------------------------------------------------------------
028400 D000-RECONSTRUCT-PATH.
028500     MOVE    0                   TO    WK-C-REV-COUNT.
028600     MOVE    WK-C-END-IDX        TO    WK-C-CUR-IDX.
028700 D010-WALK-BACK.
028800     ADD     1                   TO    WK-C-REV-COUNT.
028900     MOVE    WK-C-CUR-IDX        TO
029000             WK-C-REV-STA(WK-C-REV-COUNT).
029100     IF      WK-C-CUR-IDX = WK-C-START-IDX
029200             GO TO D020-REVERSE-INTO-OUTPUT.
029300     MOVE    WK-C-PRED-IDX(WK-C-CUR-IDX) TO WK-C-CUR-IDX.
029400     GO TO   D010-WALK-BACK.
029500 D020-REVERSE-INTO-OUTPUT.
029600     MOVE    WK-C-REV-COUNT      TO    SWY-SHR-STA-COUNT.
029700     MOVE    WK-C-DIST(WK-C-END-IDX) TO SWY-SHR-TOT-DIST.
029800     MOVE    0                   TO    WK-C-SCAN-IDX
029900                                         SWY-SHR-TRANSFERS.
030000 D030-REVERSE-LOOP.
030100     IF      WK-C-SCAN-IDX >= WK-C-REV-COUNT
030200             GO TO D099-RECONSTRUCT-PATH-EX.
030300     ADD     1                   TO    WK-C-SCAN-IDX.
030400     COMPUTE WK-C-CUR-IDX =
030500             WK-C-REV-COUNT - WK-C-SCAN-IDX + 1.
030600     MOVE    WK-C-REV-STA(WK-C-CUR-IDX) TO WK-C-STA-IDX-TEMP.
030700     MOVE    SWY-STA-NAME(WK-C-STA-IDX-TEMP) TO
030800             SWY-SHR-STATION(WK-C-SCAN-IDX).
030900     IF      WK-C-SCAN-IDX = 1
031000             GO TO D030-REVERSE-LOOP.
031100     MOVE    WK-C-PRED-LINE(WK-C-STA-IDX-TEMP) TO
031200             SWY-SHR-LINE(WK-C-SCAN-IDX).
031300     IF      WK-C-SCAN-IDX > 2
031400        AND  SWY-SHR-LINE(WK-C-SCAN-IDX) NOT =
031500             SWY-SHR-LINE(WK-C-SCAN-IDX - 1)
031600             ADD 1 TO SWY-SHR-TRANSFERS.
031700     GO TO   D030-REVERSE-LOOP.
031800 D099-RECONSTRUCT-PATH-EX.
031900     EXIT.
032000*
032100 Y900-ABNORMAL-TERMINATION.
032200     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
032300*
032400*-----------------------------------------------------------------
032500 Z999-END-PROGRAM-ROUTINE-EX.
032600*-----------------------------------------------------------------
032700     EXIT PROGRAM.
032800*
032900******************************************************************
033000************** END OF PROGRAM SOURCE -  SWYSHRT ****************
033100******************************************************************
