000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYPATH.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  QUERY 3 OF THE SUITE - DEPTH-FIRST SEARCH OVER
001200*               THE ADJACENCY DATA, BACKTRACKING ON A VISITED
001300*               SET, THAT FINDS EVERY SIMPLE PATH (NO REPEATED
001400*               STATION) FROM A START STATION TO AN END STATION.
001500*               EVERY COMPLETE PATH FOUND IS COUNTED; THE FIRST
001600*               THREE ARE KEPT IN FULL FOR THE REPORT - SEE THE
001700*               NOTE BELOW ON WHY THE FULL LIST IS NOT KEPT.
001800*               CALLED ONLY BY SWYMAIN.
001900*
002000*               THE SEARCH USES AN EXPLICIT STACK OF FRAMES (ONE
002100*               FRAME PER STATION ON THE CURRENT DESCENT) RATHER
002200*               THAN RECURSION, WHICH THIS COMPILER DOES NOT
002300*               SUPPORT FOR A COBOL PROGRAM CALLING ITSELF. THE
002400*               STACK IS BOUNDED AT 40 FRAMES (SEE SWYPTH.CPYBK) -
002500*               NO OBSERVED NETWORK FILE HAS A SIMPLE PATH LONGER
002600*               THAN THAT BETWEEN ANY TWO STATIONS.
002700*
002800*-----------------------------------------------------------------
002900* HISTORY OF MODIFICATION:
003000*-----------------------------------------------------------------
003100* SWY006 22/03/1991 RTOH    - INITIAL VERSION                     SWY006  
003200* SWY018 11/11/1995 KLNG    - KEEP A RUNNING TOTAL-PATHS-FOUND    SWY018  
003300*                             COUNTER SEPARATELY FROM THE SAVED
003400*                             PATH TABLE SO THE COUNT REPORTED IS
003500*                             RIGHT EVEN WHEN THE SAVE LIMIT OF
003600*                             3 PATHS IS HIT
003700* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
003800*                             THIS PROGRAM, NO CHANGE REQUIRED
003900* SWY055 17/04/2008 JWEI    - CONFIRMED WK-C-FRAME'S 40-FRAME     SWY055
004000*                             STACK STILL COVERS THE LONGEST
004100*                             LINE'S STOP COUNT, NO CHANGE NEEDED
004200* SWY059 25/08/2010 DLIM    - CONFIRMED THE 3-SAVED-PATH LIMIT    SWY059
004300*                             STILL MATCHES THE REPORT LAYOUT
004400*                             AGREED WITH OPERATIONS IN SWY018
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    NO FILES - WORKS ENTIRELY AGAINST THE IN-MEMORY TABLE
006100*    PASSED IN BY THE CALLER.
006200*
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM SWYPATH **".
007200*
007300 01  WK-C-COMMON.
007400     COPY SWYCOM.
007500*
007600 01  WK-C-START-IDX                  PIC 9(04) COMP VALUE 0.
007700 01  WK-C-END-IDX                    PIC 9(04) COMP VALUE 0.
007800 01  WK-C-LEVEL                      PIC 9(03) COMP VALUE 0.
007900 01  WK-C-SCAN-IDX                   PIC 9(03) COMP VALUE 0.
008000 01  WK-C-NEIGH-FOUND-FLAG            PIC X(01) VALUE "N".
008100     88  WK-C-NEIGHBOUR-FOUND                   VALUE "Y".
008200 01  WK-C-NEIGH-RESULT-IDX            PIC 9(04) COMP VALUE 0.
008300 01  WK-C-NEIGH-RESULT-LINE           PIC X(20) VALUE SPACES.
008400 01  WK-C-NEIGH-RESULT-DIST           PIC S9(03)V9(03) COMP-3.
008500*
008600 01  WK-C-VISITED-TABLE.
008700     05  WK-C-VISITED OCCURS 220 TIMES
008800                      PIC X(01).
008900 01  WK-C-VISITED-ALT REDEFINES WK-C-VISITED-TABLE
009000                       PIC X(220).
009100*
009200 01  WK-C-STACK.
009300     05  WK-C-FRAME OCCURS 40 TIMES.
009400         10  WK-C-FRM-STA-IDX         PIC 9(04) COMP.
009500         10  WK-C-FRM-NEIGH-PTR       PIC 9(03) COMP.
009600         10  WK-C-FRM-LINE-USED       PIC X(20).
009700         10  WK-C-FRM-TOT-DIST        PIC S9(05)V9(03) COMP-3.
009800         10  WK-C-FRM-TRANSFERS       PIC 9(03) COMP.
009900 01  WK-C-STACK-NAMES REDEFINES WK-C-STACK.
010000     05  WK-C-FRMN-ENTRY OCCURS 40 TIMES
010100                        PIC X(32).
010200*
010300 01  WK-C-GST-WORK.
010400     05  WK-C-GST-INPUT.
010500         10  WK-C-GST-NAME            PIC X(30).
010600     05  WK-C-GST-OUTPUT.
010700         10  WK-C-GST-INDEX           PIC 9(04) COMP.
010800         10  WK-C-GST-CREATED-FLAG    PIC X(01).
010900         10  FILLER                   PIC X(05) VALUE SPACES.
011000*
011100*****************
011200 LINKAGE SECTION.
011300*****************
011400     COPY SWYSTA.
011500*
011600 01  SWY-APA-PARM.
011700     05  SWY-APA-INPUT.
011800         10  SWY-APA-START-NAME       PIC X(30).
011900         10  SWY-APA-END-NAME         PIC X(30).
012000     05  SWY-APA-OUTPUT.
012100         10  SWY-APA-NOT-FOUND-FLAG   PIC X(01).
012200             88  SWY-APA-STATION-NOT-FOUND     VALUE "Y".
012300         10  SWY-APA-TOTAL-COUNT      PIC 9(06) COMP.
012400         10  SWY-APA-SAVED OCCURS 3 TIMES.
012500             15  SWY-APA-STA-COUNT    PIC 9(03) COMP.
012600             15  SWY-APA-TOT-DIST     PIC S9(05)V9(03) COMP-3.
012700             15  SWY-APA-TRANSFERS    PIC 9(03) COMP.
012800             15  SWY-APA-STATION OCCURS 40 TIMES
012900                                PIC X(30).
013000             15  SWY-APA-LINE OCCURS 40 TIMES
013100                             PIC X(20).
013200 EJECT
013300****************************************************
013400 PROCEDURE DIVISION USING SWY-STATION-TABLE
013500                           SWY-APA-PARM.
013600****************************************************
013700 MAIN-MODULE.
013800     MOVE    SPACES              TO    SWY-APA-NOT-FOUND-FLAG.
013900     MOVE    0                   TO    SWY-APA-TOTAL-COUNT
014000                                         WK-C-LEVEL.
014100     MOVE    ALL "N"             TO    WK-C-VISITED-ALT.
014200     PERFORM A000-LOOKUP-ENDPOINTS
014300        THRU A099-LOOKUP-ENDPOINTS-EX.
014400     IF      SWY-APA-STATION-NOT-FOUND
014500             GO TO Z999-END-PROGRAM-ROUTINE-EX.
014600     PERFORM B000-PUSH-START THRU B099-PUSH-START-EX.
014700     PERFORM C000-DFS-LOOP THRU C099-DFS-LOOP-EX.
014800     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
014900*
015000*-----------------------------------------------------------------
015100 A000-LOOKUP-ENDPOINTS.
015200*-----------------------------------------------------------------
015300     MOVE    SWY-APA-START-NAME  TO    WK-C-GST-NAME.
015400     PERFORM A010-FIND-STATION THRU A019-FIND-STATION-EX.
015500     IF      WK-C-GST-INDEX = 0
015600             MOVE "Y" TO SWY-APA-NOT-FOUND-FLAG
015700             GO TO A099-LOOKUP-ENDPOINTS-EX.
015800     MOVE    WK-C-GST-INDEX      TO    WK-C-START-IDX.
015900     MOVE    SWY-APA-END-NAME    TO    WK-C-GST-NAME.
016000     PERFORM A010-FIND-STATION THRU A019-FIND-STATION-EX.
016100     IF      WK-C-GST-INDEX = 0
016200             MOVE "Y" TO SWY-APA-NOT-FOUND-FLAG
016300             GO TO A099-LOOKUP-ENDPOINTS-EX.
016400     MOVE    WK-C-GST-INDEX      TO    WK-C-END-IDX.
016500 A099-LOOKUP-ENDPOINTS-EX.
016600     EXIT.
016700*
016800 A010-FIND-STATION.
016900     MOVE    0                   TO    WK-C-GST-INDEX.
017000     MOVE    1                   TO    SWY-STA-IDX.
017100 A011-SEARCH-LOOP.
017200     IF      SWY-STA-IDX > SWY-STA-COUNT
017300             GO TO A019-FIND-STATION-EX.
017400     IF      SWY-STA-NAME(SWY-STA-IDX) = WK-C-GST-NAME
017500             SET WK-C-GST-INDEX  TO    SWY-STA-IDX
017600             GO TO A019-FIND-STATION-EX.
017700     SET     SWY-STA-IDX         UP BY 1.
017800     GO TO   A011-SEARCH-LOOP.
017900 A019-FIND-STATION-EX.
018000     EXIT.
018100*
018200*-----------------------------------------------------------------
018300 B000-PUSH-START.
018400*-----------------------------------------------------------------
018500     MOVE    1                   TO    WK-C-LEVEL.
018600     MOVE    WK-C-START-IDX      TO    WK-C-FRM-STA-IDX(1).
018700     MOVE    0                   TO    WK-C-FRM-NEIGH-PTR(1).
018800     MOVE    SPACES              TO    WK-C-FRM-LINE-USED(1).
018900     MOVE    0                   TO    WK-C-FRM-TOT-DIST(1).
019000     MOVE    0                   TO    WK-C-FRM-TRANSFERS(1).
019100     MOVE    "Y"                 TO
019200             WK-C-VISITED(WK-C-START-IDX).
019300 B099-PUSH-START-EX.
019400     EXIT.
019500*
019600*-----------------------------------------------------------------
019700* C000 - MAIN DFS DRIVER - RUNS UNTIL THE STACK EMPTIES.
019800*-----------------------------------------------------------------
019900 C000-DFS-LOOP.
020000     IF      WK-C-LEVEL = 0
020100             GO TO C099-DFS-LOOP-EX.
020200     IF      WK-C-FRM-STA-IDX(WK-C-LEVEL) = WK-C-END-IDX
020300        AND  WK-C-LEVEL > 1
020400             PERFORM D000-RECORD-PATH THRU D099-RECORD-PATH-EX
020500             PERFORM E000-BACKTRACK THRU E099-BACKTRACK-EX
020600             GO TO C000-DFS-LOOP.
020700     PERFORM F000-FIND-NEXT-NEIGHBOUR
020800        THRU F099-FIND-NEXT-NEIGHBOUR-EX.
020900     IF      WK-C-NEIGHBOUR-FOUND
021000             PERFORM G000-PUSH-NEIGHBOUR
021100                THRU G099-PUSH-NEIGHBOUR-EX
021200             GO TO C000-DFS-LOOP.
021300     PERFORM E000-BACKTRACK THRU E099-BACKTRACK-EX.
021400     GO TO   C000-DFS-LOOP.
021500 C099-DFS-LOOP-EX.
021600     EXIT.
021700*
021800*-----------------------------------------------------------------
021900* D000 - SNAPSHOT FRAMES 1..LEVEL AS ONE COMPLETED PATH.
022000*-----------------------------------------------------------------
022100 D000-RECORD-PATH.
022200     ADD     1                   TO    SWY-APA-TOTAL-COUNT.
022300     IF      SWY-APA-TOTAL-COUNT > 3
022400             GO TO D099-RECORD-PATH-EX.
022500     MOVE    WK-C-LEVEL          TO
022600             SWY-APA-STA-COUNT(SWY-APA-TOTAL-COUNT).
022700     MOVE    WK-C-FRM-TOT-DIST(WK-C-LEVEL) TO
022800             SWY-APA-TOT-DIST(SWY-APA-TOTAL-COUNT).
022900     MOVE    WK-C-FRM-TRANSFERS(WK-C-LEVEL) TO
023000             SWY-APA-TRANSFERS(SWY-APA-TOTAL-COUNT).
023100     MOVE    1                   TO    WK-C-SCAN-IDX.
023200 D010-COPY-FRAMES.
023300     IF      WK-C-SCAN-IDX > WK-C-LEVEL
023400             GO TO D099-RECORD-PATH-EX.
023500     MOVE    SWY-STA-NAME(WK-C-FRM-STA-IDX(WK-C-SCAN-IDX)) TO
023600             SWY-APA-STATION(SWY-APA-TOTAL-COUNT WK-C-SCAN-IDX).
023700     MOVE    WK-C-FRM-LINE-USED(WK-C-SCAN-IDX) TO
023800             SWY-APA-LINE(SWY-APA-TOTAL-COUNT WK-C-SCAN-IDX).
023900     ADD     1                   TO    WK-C-SCAN-IDX.
024000     GO TO   D010-COPY-FRAMES.
024100 D099-RECORD-PATH-EX.
024200     EXIT.
024300*
024400*-----------------------------------------------------------------
024500* E000 - POP THE TOP FRAME, UN-VISITING ITS STATION.
024600*-----------------------------------------------------------------
024700 E000-BACKTRACK.
024800     MOVE    "N"                 TO
024900             WK-C-VISITED(WK-C-FRM-STA-IDX(WK-C-LEVEL)).
025000     SUBTRACT 1                  FROM  WK-C-LEVEL.
025100 E099-BACKTRACK-EX.
025200     EXIT.
025300*
025400*-----------------------------------------------------------------
025500* F000 - SCAN THE TOP FRAME'S STATION FOR THE NEXT NOT-YET-
025600* VISITED NEIGHBOUR, STARTING JUST PAST WHERE THE LAST SCAN
025700* LEFT OFF (WK-C-FRM-NEIGH-PTR).
025800*-----------------------------------------------------------------
025900 F000-FIND-NEXT-NEIGHBOUR.
026000     MOVE    "N"                 TO    WK-C-NEIGH-FOUND-FLAG.
026100     COMPUTE WK-C-SCAN-IDX =
026200             WK-C-FRM-NEIGH-PTR(WK-C-LEVEL) + 1.
026300 F010-SCAN-LOOP.
026400     IF      WK-C-SCAN-IDX >
026500             SWY-STA-NEIGH-COUNT(WK-C-FRM-STA-IDX(WK-C-LEVEL))
026600             MOVE WK-C-SCAN-IDX TO WK-C-FRM-NEIGH-PTR(WK-C-LEVEL)
026700             GO TO F099-FIND-NEXT-NEIGHBOUR-EX.
026800     MOVE    SWY-STA-NEIGH-NAME
026900             (WK-C-FRM-STA-IDX(WK-C-LEVEL) WK-C-SCAN-IDX)
027000             TO WK-C-GST-NAME.
027100     CALL    "SWYGSTA"           USING SWY-STATION-TABLE
027200                                        WK-C-GST-WORK.
027300     IF      WK-C-VISITED(WK-C-GST-INDEX) = "Y"
027400             ADD 1 TO WK-C-SCAN-IDX
027500             GO TO F010-SCAN-LOOP.
027600     MOVE    WK-C-SCAN-IDX       TO
027700             WK-C-FRM-NEIGH-PTR(WK-C-LEVEL).
027800     MOVE    WK-C-GST-INDEX      TO    WK-C-NEIGH-RESULT-IDX.
027900     MOVE    SWY-STA-NEIGH-LINE
028000             (WK-C-FRM-STA-IDX(WK-C-LEVEL) WK-C-SCAN-IDX)
028100             TO WK-C-NEIGH-RESULT-LINE.
028200     MOVE    SWY-STA-NEIGH-DIST
028300             (WK-C-FRM-STA-IDX(WK-C-LEVEL) WK-C-SCAN-IDX)
028400             TO WK-C-NEIGH-RESULT-DIST.
028500     MOVE    "Y"                 TO    WK-C-NEIGH-FOUND-FLAG.
028600 F099-FIND-NEXT-NEIGHBOUR-EX.
028700     EXIT.
028800*
028900*-----------------------------------------------------------------
029000* G000 - PUSH A NEW FRAME FOR THE NEIGHBOUR JUST FOUND, CARRYING
029100* FORWARD CUMULATIVE DISTANCE AND THE TRANSFER-COUNTING RULE.
029200*-----------------------------------------------------------------
029300 G000-PUSH-NEIGHBOUR.
029400     IF      WK-C-LEVEL NOT < 40
029500             DISPLAY "SWYPATH - PATH DEPTH LIMIT HIT, BRANCH "
029600                     "ABANDONED"
029700             PERFORM E000-BACKTRACK THRU E099-BACKTRACK-EX
029800             GO TO G099-PUSH-NEIGHBOUR-EX.
029900     MOVE    "Y"                 TO
030000             WK-C-VISITED(WK-C-NEIGH-RESULT-IDX).
030100     ADD     1                   TO    WK-C-LEVEL.
030200     MOVE    WK-C-NEIGH-RESULT-IDX TO
030300             WK-C-FRM-STA-IDX(WK-C-LEVEL).
030400     MOVE    0                   TO
030500             WK-C-FRM-NEIGH-PTR(WK-C-LEVEL).
030600     MOVE    WK-C-NEIGH-RESULT-LINE TO
030700             WK-C-FRM-LINE-USED(WK-C-LEVEL).
030800     COMPUTE WK-C-FRM-TOT-DIST(WK-C-LEVEL) =
030900             WK-C-FRM-TOT-DIST(WK-C-LEVEL - 1) +
031000             WK-C-NEIGH-RESULT-DIST.
031100     MOVE    WK-C-FRM-TRANSFERS(WK-C-LEVEL - 1) TO
031200             WK-C-FRM-TRANSFERS(WK-C-LEVEL).
031300     IF      WK-C-LEVEL > 2
031400        AND  WK-C-NEIGH-RESULT-LINE NOT =
031500             WK-C-FRM-LINE-USED(WK-C-LEVEL - 1)
031600             ADD 1 TO WK-C-FRM-TRANSFERS(WK-C-LEVEL).
031700 G099-PUSH-NEIGHBOUR-EX.
031800     EXIT.
031900*
032000 Y900-ABNORMAL-TERMINATION.
032100     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
032200*
032300*-----------------------------------------------------------------
032400 Z999-END-PROGRAM-ROUTINE-EX.
032500*-----------------------------------------------------------------
032600     EXIT PROGRAM.
032700*
032800******************************************************************
032900************** END OF PROGRAM SOURCE -  SWYPATH ****************
033000******************************************************************
