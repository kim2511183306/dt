000100* SWYNET.CPYBK
000200*-----------------------------------------------------------------
000300* SWY-NET-BUFFER - ONE PHYSICAL LINE OF THE NETWORK DATA FILE,
000400* AND THE WORK FIELDS SWYLOAD PARSES IT INTO.  NO FIXED COLUMN
000500* LAYOUT ON THE INPUT - SWYLOAD SCANS FOR "---" AND FOR THE
000600* LINE-TITLE MARKERS CHARACTER BY CHARACTER (SEE B100/C100).
000700*
000800* SWY-FARE-RESULT - OUTPUT OF A SWYFARE/SWYPASS PRICING CALL.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* SWY001 11/03/1991 RTOH    - INITIAL VERSION                     SWY001  
001300* SWY022 15/11/1997 KLNG    - ADD SWY-FAR-DAYPASS-DISPLAY         SWY022
001400*                             REDEFINES FOR THE ALL-FARES REPORT
001500*                             SECTION, ONE MOVE INSTEAD OF THREE
001600* SWY065 03/09/2012 DLIM    - WIDEN SWY-NET-DIST-TEXT TO 7 BYTES  SWY065
001700*                             SO A 3-DIGIT-PLUS-DECIMAL DISTANCE
001800*                             NEVER TRUNCATES DURING THE SCAN
001900* SWY066 28/02/2013 JWEI    - CONFIRMED SWY-FARE-RESULT STILL     SWY066
002000*                             MATCHES THE PARM AREAS CARRIED
002100*                             LOCALLY IN SWYFARE AND SWYMAIN
002200*-----------------------------------------------------------------
002300 01  SWY-NET-BUFFER.
002400     05  SWY-NET-LINE-TEXT        PIC X(100).
002500*
002600 01  SWY-NET-WORK.
002700     05  SWY-NET-FROM-STATION     PIC X(30).
002800     05  SWY-NET-TO-STATION       PIC X(30).
002900     05  SWY-NET-SEGMENT-DIST     PIC S9(03)V9(03) COMP-3.
003000     05  SWY-NET-LINE-NAME        PIC X(20).
003100     05  SWY-NET-DIST-TEXT        PIC X(07).
003200     05  FILLER                   PIC X(10) VALUE SPACES.
003300*
003400 01  SWY-FARE-RESULT.
003500     05  SWY-FAR-DISTANCE         PIC S9(05)V9(03) COMP-3.
003600     05  SWY-FAR-STANDARD         PIC 9(02)V99 COMP-3.
003700     05  SWY-FAR-CARD             PIC 9(02)V99 COMP-3.
003800     05  SWY-FAR-DAYPASS OCCURS 3 TIMES.
003900         10  SWY-FAR-PASS-TYPE        PIC X(08).
004000         10  SWY-FAR-PASS-AMT         PIC 9(02)V99 COMP-3.
004100     05  SWY-FAR-DAYPASS-DISPLAY REDEFINES SWY-FAR-DAYPASS
004200                                 OCCURS 3 TIMES
004300                                 PIC X(10).
004400     05  FILLER                   PIC X(08) VALUE SPACES.
