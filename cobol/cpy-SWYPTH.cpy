000100* SWYPTH.CPYBK
000200*-----------------------------------------------------------------
000300* PATH WORKING ACCUMULATOR - ONE ROUTE UNDER CONSTRUCTION OR
000400* RETURNED BY SWYPATH (ALL SIMPLE PATHS) OR SWYSHRT (SHORTEST
000500* PATH).  INDEX 1 OF SWY-PTH-LINE CARRIES NO MEANINGFUL HOP-LINE
000600* (THE FIRST STATION HAS NO ARRIVING HOP) - HOP I USES
000700* SWY-PTH-LINE(I) TO TRAVEL FROM STATION I-1 TO STATION I.
000800*
000900* WHERE PATHS MUST BE RANKED (NOT EXERCISED BY THE FIXED BATCH
001000* WORKLIST) THE RULE IS: COMPARE SWY-PTH-TOT-DIST ASCENDING FIRST,
001100* THEN SWY-PTH-TRANSFERS ASCENDING.
001200*-----------------------------------------------------------------
001300* HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------------
001500* SWY001 11/03/1991 RTOH    - INITIAL VERSION                     SWY001  
001600* SWY019 30/03/1996 KLNG    - ADD SWY-PTH-SHORT-NAME REDEFINES,   SWY019  
001700*                             HOLDS JUST THE FIRST 15 BYTES OF
001800*                             EACH STATION NAME SO SWYITIN CAN
001900*                             COMPARE NAMES FOR THE ITINERARY
002000*                             TITLE LINE WITHOUT A LONG MOVE
002100* SWY067 11/07/2013 JWEI    - RAISE SWY-PTH-STATION/SWY-PTH-LINE  SWY067
002200*                             OCCURS TO 40, MATCHES THE SAME
002300*                             BOUND ALREADY USED IN SWYPATH AND
002400*                             SWYSHRT'S OWN LINKAGE AREAS
002500* SWY068 04/02/2014 DLIM    - CONFIRMED THIS LAYOUT AGAINST       SWY068
002600*                             SWYITIN'S LINKAGE PARM AREA AFTER
002700*                             THE FIELD-WIDTH AUDIT, NO CHANGE
002800*-----------------------------------------------------------------
002900 01  SWY-PATH.
003000     05  SWY-PTH-STA-COUNT        PIC 9(03) COMP.
003100     05  SWY-PTH-TOT-DIST         PIC S9(05)V9(03) COMP-3.
003200     05  SWY-PTH-TRANSFERS        PIC 9(03) COMP.
003300     05  SWY-PTH-STATION OCCURS 40 TIMES
003400                        PIC X(30).
003500     05  SWY-PTH-SHORT-NAME REDEFINES SWY-PTH-STATION
003600                           OCCURS 40 TIMES.
003700         10  SWY-PTH-SHORT            PIC X(15).
003800         10  FILLER                   PIC X(15).
003900     05  SWY-PTH-LINE OCCURS 40 TIMES
004000                     PIC X(20).
004100     05  FILLER                   PIC X(20) VALUE SPACES.
