000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYGLIN.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FIND A LINE BY NAME
001200*               IN THE IN-MEMORY LINE TABLE, OR TO APPEND A NEW
001300*               LINE ENTRY IF NO ENTRY WITH THAT NAME EXISTS
001400*               YET - AND TO APPEND A STATION TO THAT LINE'S
001500*               ORDERED STOP LIST IF IT IS NOT THERE ALREADY.
001600*               CALLED ONLY BY SWYLOAD.
001700*
001800*-----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100* SWY002 11/03/1991 RTOH    - INITIAL VERSION                     SWY002  
002200* SWY016 04/03/1994 KLNG    - TABLE-FULL CHECKS ADDED, BOTH LINE  SWY016  
002300*                             TABLE AND STOP LIST
002400* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
002500*                             THIS PROGRAM, NO CHANGE REQUIRED
002600* SWY043 02/10/2001 DLIM    - RAISE SWY-LIN-STOP-COUNT TABLE-FULL SWY043
002700*                             TEST TO MATCH THE NEW 60-STOP CAP
002800*                             IN SWYLIN AFTER THE YANGLUO EXTEND
002900* SWY049 17/04/2005 KLNG    - CONFIRMED THE GET-OR-CREATE NAME    SWY049
003000*                             COMPARE STILL MATCHES SWYGSTA'S
003100*                             AFTER THE SHARED-COPYBOOK AUDIT
003200* SWY074 11/03/2015 HPAN    - MAIN-MODULE NO LONGER APPENDS A     SWY074
003300*                             STOP WHEN SWY-GLN-STATION-NAME IS
003400*                             BLANK - THE LINE-TITLE ROW CALL
003500*                             WAS ADDING A SPURIOUS BLANK STOP
003600*                             TO EVERY LINE STOP LIST
003700*-----------------------------------------------------------------
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    NO FILES - WORKS ENTIRELY AGAINST THE IN-MEMORY TABLE
005300*    PASSED IN BY THE CALLER.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM SWYGLIN **".
006400*
006500 01  WK-C-COMMON.
006600     COPY SWYCOM.
006700*
006800 01  WK-C-WORK-AREA.
006900     05  WK-C-FOUND-IN-STOPS          PIC X(01) VALUE "N".
007000     05  FILLER                      PIC X(09) VALUE SPACES.
007100*
007200 01  WK-C-MISC.
007300     05  WK-C-LINE-PAD                PIC X(20) VALUE SPACES.
007400     05  WK-C-LINE-PAD-ALT REDEFINES WK-C-LINE-PAD.
007500         10  WK-C-LINE-PAD-BYTE       PIC X(01) OCCURS 20 TIMES.
007600     05  WK-C-COUNTER-PAIR.
007700         10  WK-C-CTR-A               PIC 9(04) COMP VALUE 0.
007800         10  WK-C-CTR-B               PIC 9(04) COMP VALUE 0.
007900     05  WK-C-COUNTER-PAIR-ALT REDEFINES WK-C-COUNTER-PAIR
008000                               PIC 9(08) COMP.
008100     05  FILLER                       PIC X(10) VALUE SPACES.
008200*
008300*****************
008400 LINKAGE SECTION.
008500*****************
008600     COPY SWYLIN.
008700*
008800 01  SWY-GLN-PARM.
008900     05  SWY-GLN-INPUT.
009000         10  SWY-GLN-LINE-NAME        PIC X(20).
009100         10  SWY-GLN-STATION-NAME     PIC X(30).
009200     05  SWY-GLN-OUTPUT.
009300         10  SWY-GLN-LINE-INDEX       PIC 9(03) COMP.
009400         10  FILLER                   PIC X(05) VALUE SPACES.
009500 EJECT
009600****************************************************
009700 PROCEDURE DIVISION USING SWY-LINE-TABLE
009800                           SWY-GLN-PARM.
009900****************************************************
010000 MAIN-MODULE.
010100     PERFORM A000-FIND-OR-CREATE-LINE
010200        THRU A099-FIND-OR-CREATE-LINE-EX.
010300     IF      SWY-GLN-STATION-NAME NOT = SPACES
010400             PERFORM B000-APPEND-STOP-IF-NEW
010500                THRU B099-APPEND-STOP-IF-NEW-EX.
010600     EXIT PROGRAM.
010700*
010800*-----------------------------------------------------------------
010900 A000-FIND-OR-CREATE-LINE.
011000*-----------------------------------------------------------------
011100     MOVE    ZEROS               TO    SWY-GLN-LINE-INDEX.
011200     MOVE    1                   TO    SWY-LIN-IDX.
011300*
011400 A010-SEARCH-LOOP.
011500     IF      SWY-LIN-IDX > SWY-LIN-COUNT
011600             GO TO A050-NOT-FOUND.
011700     IF      SWY-LIN-NAME(SWY-LIN-IDX) = SWY-GLN-LINE-NAME
011800             MOVE SWY-LIN-IDX    TO    SWY-GLN-LINE-INDEX
011900             GO TO A099-FIND-OR-CREATE-LINE-EX.
012000     SET     SWY-LIN-IDX         UP BY 1.
012100     GO TO   A010-SEARCH-LOOP.
012200*
012300 A050-NOT-FOUND.
012400     IF      SWY-LIN-COUNT NOT < 30
012500             DISPLAY "SWYGLIN - LINE TABLE FULL, IGNORED - "
012600                     SWY-GLN-LINE-NAME
012700             GO TO A099-FIND-OR-CREATE-LINE-EX.
012800*
012900     ADD     1                   TO    SWY-LIN-COUNT.
013000     MOVE    SWY-LIN-COUNT       TO    SWY-GLN-LINE-INDEX.
013100     INITIALIZE                       SWY-LIN-ENTRY(SWY-LIN-COUNT)
013200     MOVE    SWY-GLN-LINE-NAME   TO
013300             SWY-LIN-NAME(SWY-LIN-COUNT).
013400*
013500 A099-FIND-OR-CREATE-LINE-EX.
013600     EXIT.
013700*
013800*-----------------------------------------------------------------
013900 B000-APPEND-STOP-IF-NEW.
014000*-----------------------------------------------------------------
014100     MOVE    "N"                 TO    WK-C-FOUND-IN-STOPS.
014200     MOVE    1                   TO    SWY-LIN-IDX.
014300*
014400 B010-SCAN-STOPS.
014500     IF      SWY-LIN-IDX >
014600             SWY-LIN-STOP-COUNT(SWY-GLN-LINE-INDEX)
014700             GO TO B050-ADD-STOP.
014800     IF      SWY-LIN-STOP-NAME(SWY-GLN-LINE-INDEX SWY-LIN-IDX)
014900             = SWY-GLN-STATION-NAME
015000             MOVE "Y"            TO    WK-C-FOUND-IN-STOPS
015100             GO TO B099-APPEND-STOP-IF-NEW-EX.
015200     SET     SWY-LIN-IDX         UP BY 1.
015300     GO TO   B010-SCAN-STOPS.
015400*
015500 B050-ADD-STOP.
015600     IF      SWY-LIN-STOP-COUNT(SWY-GLN-LINE-INDEX) NOT < 60
015700             DISPLAY "SWYGLIN - STOP LIST FULL FOR LINE - "
015800                     SWY-GLN-LINE-NAME
015900             GO TO B099-APPEND-STOP-IF-NEW-EX.
016000*
016100     ADD     1  TO  SWY-LIN-STOP-COUNT(SWY-GLN-LINE-INDEX).
016200     MOVE    SWY-GLN-STATION-NAME TO SWY-LIN-STOP-NAME
016300             (SWY-GLN-LINE-INDEX
016400              SWY-LIN-STOP-COUNT(SWY-GLN-LINE-INDEX)).
016500*
016600 B099-APPEND-STOP-IF-NEW-EX.
016700     EXIT.
016800*
016900******************************************************************
017000************** END OF PROGRAM SOURCE -  SWYGLIN ****************
017100******************************************************************
