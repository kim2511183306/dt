000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYMAIN.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  METRO TRIP-PLAN/FARE BATCH SUITE - DRIVER PROGRAM.
001200*               LOADS THE NETWORK DATA FILE ONCE, THEN RUNS THE
001300*               FIXED WORKLIST OF SEVEN QUERIES AGAINST THE SAME
001400*               HARD-CODED STATION PAIR/NEAR-STATION USED BY THE
001500*               OPERATIONS DESK EVERY MORNING (GUANGGU SQUARE TO
001600*               ZHONGNAN ROAD, NEAR-STATION HUAZHONG UNIV OF
001700*               SCI+TECH, 2 STOPS), WRITING ONE COMBINED REPORT.
001800*               EACH STEP IS INDEPENDENT - A FAILURE OR NOT-FOUND
001900*               CONDITION IN ONE STEP IS NOTED ON THE REPORT AND
002000*               THE RUN CARRIES ON TO THE NEXT STEP.  THIS IS THE
002100*               ONLY PROGRAM IN THE SUITE THAT IS RUN DIRECTLY BY
002200*               JCL RATHER THAN CALLED - EVERY OTHER SWYxxxx
002300*               MODULE IS A SUBROUTINE OF THIS ONE.
002400*
002500*               STATION AND LINE NAMES ARE CARRIED IN ENGLISH
002600*               TRANSLITERATION THROUGHOUT THE SUITE - SEE THE
002700*               REMARK IN SWYLOAD'S BANNER.
002800*
002900*-----------------------------------------------------------------
003000* HISTORY OF MODIFICATION:
003100*-----------------------------------------------------------------
003200* SWY002 11/03/1991 RTOH    - INITIAL VERSION                     SWY002  
003300* SWY009 27/07/1992 RTOH    - RAISE SWY-STA-MAX-NEIGH, NO CHANGE  SWY009  
003400*                             REQUIRED IN THIS PROGRAM
003500* SWY015 02/09/1994 KLNG    - SKIP REMAINING STEPS WHEN THE LOAD  SWY015  
003600*                             STEP FAILS OUTRIGHT (EMPTY FILE)
003700* SWY023 15/11/1997 KLNG    - ALL-FARES SECTION NOW REUSES THE    SWY023  
003800*                             STANDARD/CARD FARE ALREADY WORKED
003900*                             OUT IN THE STANDARD-FARE SECTION
004000*                             INSTEAD OF CALLING SWYFARE TWICE
004100* SWY029 19/01/1999 PFONG   - Y2K REVIEW - WK-C-RUN-CCYY/MMDD     SWY029  
004200*                             STAMPED FROM THE SYSTEM CLOCK WORD,
004300*                             ALREADY 4-DIGIT YEAR, NO CHANGE
004400* SWY035 12/10/2001 KLNG    - PER-STEP HEADER NOW SHOWS THE       SWY035
004500*                             STEP NUMBER FOR EASIER PHONE
004600*                             SUPPORT
004700* SWY072 11/03/2015 HPAN    - STEP 2 DETAIL LOOP NOW PRINTS THE   SWY072
004800*                             LINE NAMES SWYXFER RETURNS FOR EACH
004900*                             TRANSFER STATION, NOT JUST THE NAME
005000*-----------------------------------------------------------------
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS UPSI-SWITCH-0
006000                     ON  STATUS IS U0-ON
006100                     OFF STATUS IS U0-OFF
006200                   C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT  SWY-RPTFILE ASSIGN TO DATABASE-SWYRPT
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS WK-C-FILE-STATUS.
006900*
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400 FD  SWY-RPTFILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS SWY-RPT-RECORD.
007700 01  SWY-RPT-RECORD                  PIC X(80).
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                          PIC X(24)        VALUE
008200     "** PROGRAM SWYMAIN **".
008300*
008400 01  WK-C-COMMON.
008500     COPY SWYCOM.
008600*
008700     COPY SWYSTA.
008800     COPY SWYLIN.
008900*
009000 01  WK-C-STEP-NUM                   PIC 9(01) COMP VALUE 0.
009100 01  WK-C-SUB-IDX                    PIC 9(04) COMP VALUE 0.
009200 01  WK-C-SUB-IDX2                   PIC 9(04) COMP VALUE 0.
009300*
009400 01  WK-C-RPT-LINE                   PIC X(80) VALUE SPACES.
009500 01  WK-C-RPT-LINE-ALT REDEFINES WK-C-RPT-LINE.
009600     05  WK-C-RPT-LINE-HALF1          PIC X(40).
009700     05  WK-C-RPT-LINE-HALF2          PIC X(40).
009800 01  WK-C-RPT-LINE-BYTES REDEFINES WK-C-RPT-LINE
009900                         PIC X(01) OCCURS 80 TIMES.
010000*
010100 01  WK-C-EDIT-AREA.
010200     05  WK-C-COUNT-EDIT              PIC ZZZ9.
010300     05  WK-C-N-EDIT                  PIC ZZ9.
010400     05  WK-C-DIST-EDIT               PIC ZZZZ9.99.
010500     05  WK-C-FARE-EDIT                PIC ZZ9.99.
010600     05  WK-C-TRANSFERS-EDIT          PIC ZZ9.
010700     05  WK-C-PATH-EDIT                PIC Z9.
010800*
010900*-----------------------------------------------------------------
011000* ARGUMENT AREAS FOR EACH QUERY STEP, LAID OUT EXACTLY AS THE
011100* MATCHING SUBROUTINE'S OWN LINKAGE SECTION DECLARES THEM.
011200*-----------------------------------------------------------------
011300 01  SWY-LOAD-PARM.
011400     05  SWY-LOAD-STATUS              PIC X(01).
011500         88  SWY-LOAD-OK                        VALUE "Y".
011600         88  SWY-LOAD-FAILED                    VALUE "N".
011700     05  FILLER                       PIC X(09) VALUE SPACES.
011800*
011900 01  SWY-XFR-PARM.
012000     05  SWY-XFR-COUNT                PIC 9(04) COMP.
012100     05  SWY-XFR-ENTRY  OCCURS 220 TIMES.
012200         10  SWY-XFR-NAME             PIC X(30).
012300         10  SWY-XFR-LINE-COUNT       PIC 9(02) COMP.
012400         10  SWY-XFR-LINE-NAME  OCCURS 10 TIMES
012500                                      PIC X(20).
012600     05  FILLER                       PIC X(10) VALUE SPACES.
012700*
012800 01  SWY-NER-PARM.
012900     05  SWY-NER-INPUT.
013000         10  SWY-NER-STATION-NAME     PIC X(30).
013100         10  SWY-NER-N                PIC 9(03) COMP.
013200     05  SWY-NER-OUTPUT.
013300         10  SWY-NER-NOT-FOUND-FLAG   PIC X(01).
013400             88  SWY-NER-STATION-NOT-FOUND     VALUE "Y".
013500         10  SWY-NER-COUNT            PIC 9(04) COMP.
013600         10  SWY-NER-ENTRY OCCURS 220 TIMES.
013700             15  SWY-NER-NAME         PIC X(30).
013800             15  SWY-NER-LINE         PIC X(20).
013900             15  SWY-NER-DIST         PIC 9(03) COMP.
014000*
014100 01  SWY-APA-PARM.
014200     05  SWY-APA-INPUT.
014300         10  SWY-APA-START-NAME       PIC X(30).
014400         10  SWY-APA-END-NAME         PIC X(30).
014500     05  SWY-APA-OUTPUT.
014600         10  SWY-APA-NOT-FOUND-FLAG   PIC X(01).
014700             88  SWY-APA-STATION-NOT-FOUND     VALUE "Y".
014800         10  SWY-APA-TOTAL-COUNT      PIC 9(06) COMP.
014900         10  SWY-APA-SAVED OCCURS 3 TIMES.
015000             15  SWY-APA-STA-COUNT    PIC 9(03) COMP.
015100             15  SWY-APA-TOT-DIST     PIC S9(05)V9(03) COMP-3.
015200             15  SWY-APA-TRANSFERS    PIC 9(03) COMP.
015300             15  SWY-APA-STATION OCCURS 40 TIMES
015400                                PIC X(30).
015500             15  SWY-APA-LINE OCCURS 40 TIMES
015600                             PIC X(20).
015700*
015800 01  SWY-SHR-PARM.
015900     05  SWY-SHR-INPUT.
016000         10  SWY-SHR-START-NAME       PIC X(30).
016100         10  SWY-SHR-END-NAME         PIC X(30).
016200     05  SWY-SHR-OUTPUT.
016300         10  SWY-SHR-NOT-FOUND-FLAG   PIC X(01).
016400             88  SWY-SHR-STATION-NOT-FOUND     VALUE "Y".
016500         10  SWY-SHR-NO-PATH-FLAG     PIC X(01).
016600             88  SWY-SHR-PATH-NOT-FOUND        VALUE "Y".
016700         10  SWY-SHR-STA-COUNT        PIC 9(03) COMP.
016800         10  SWY-SHR-TOT-DIST         PIC S9(05)V9(03) COMP-3.
016900         10  SWY-SHR-TRANSFERS        PIC 9(03) COMP.
017000         10  SWY-SHR-STATION OCCURS 40 TIMES
017100                            PIC X(30).
017200         10  SWY-SHR-LINE OCCURS 40 TIMES
017300                        PIC X(20).
017400*
017500 01  SWY-ITN-PARM.
017600     05  SWY-ITN-INPUT.
017700         10  SWY-ITN-STA-COUNT        PIC 9(03) COMP.
017800         10  SWY-ITN-TOT-DIST         PIC S9(05)V9(03) COMP-3.
017900         10  SWY-ITN-TRANSFERS        PIC 9(03) COMP.
018000         10  SWY-ITN-STATION OCCURS 40 TIMES
018100                            PIC X(30).
018200         10  SWY-ITN-LINE OCCURS 40 TIMES
018300                        PIC X(20).
018400     05  SWY-ITN-OUTPUT.
018500         10  SWY-ITN-LINE-COUNT       PIC 9(03) COMP.
018600         10  SWY-ITN-TEXT OCCURS 50 TIMES
018700                         PIC X(80).
018800*
018900 01  SWY-FRE-PARM.
019000     05  SWY-FRE-INPUT.
019100         10  SWY-FRE-DISTANCE         PIC S9(05)V9(03) COMP-3.
019200     05  SWY-FRE-OUTPUT.
019300         10  SWY-FRE-STANDARD         PIC 9(02)V99 COMP-3.
019400         10  SWY-FRE-CARD             PIC 9(02)V99 COMP-3.
019500*
019600 01  SWY-PAS-PARM.
019700     05  SWY-PAS-INPUT.
019800         10  SWY-PAS-DAYS             PIC 9(02) COMP.
019900     05  SWY-PAS-OUTPUT.
020000         10  SWY-PAS-INVALID-SW       PIC X(01).
020100             88  SWY-PAS-INVALID               VALUE "Y".
020200             88  SWY-PAS-VALID                 VALUE "N".
020300         10  SWY-PAS-FARE             PIC 9(03)V99 COMP-3.
020400*
020500*****************
020600 LINKAGE SECTION.
020700*****************
020800*    NONE - THIS IS THE PROGRAM THAT OPENS THE JOB, NOT ONE THAT
020900*    IS ITSELF CALLED.
021000*
021100 EJECT
021200****************************************************
021300 PROCEDURE DIVISION.
021400****************************************************
021500 MAIN-MODULE.
021600     OPEN    OUTPUT SWY-RPTFILE.
021700     IF      NOT WK-C-SUCCESSFUL
021800             DISPLAY "SWYMAIN - OPEN FILE ERROR - SWYRPT"
021900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000             GO TO Z999-END-PROGRAM-ROUTINE-EX.
022100     PERFORM A100-LOAD-NETWORK    THRU A199-LOAD-NETWORK-EX.
022200     IF      SWY-LOAD-FAILED
022300             GO TO Z900-CLOSE-AND-STOP.
022400     PERFORM B100-TRANSFER-STATIONS
022500        THRU B199-TRANSFER-STATIONS-EX.
022600     PERFORM C100-NEARBY-STATIONS THRU C199-NEARBY-STATIONS-EX.
022700     PERFORM D100-ALL-PATHS       THRU D199-ALL-PATHS-EX.
022800     PERFORM E100-SHORTEST-PATH   THRU E199-SHORTEST-PATH-EX.
022900     PERFORM F100-ITINERARY       THRU F199-ITINERARY-EX.
023000     PERFORM G100-STANDARD-FARE   THRU G199-STANDARD-FARE-EX.
023100     PERFORM H100-ALL-FARES       THRU H199-ALL-FARES-EX.
023200     GO TO   Z900-CLOSE-AND-STOP.
023300*
023400*-----------------------------------------------------------------
023500* A100 - LOAD THE NETWORK FILE ONCE FOR THE WHOLE RUN.
023600*-----------------------------------------------------------------
023700 A100-LOAD-NETWORK.
023800     MOVE    1                   TO    WK-C-STEP-NUM.
023900     CALL "SWYLOAD" USING SWY-STATION-TABLE
024000                           SWY-LINE-TABLE
024100                           SWY-LOAD-PARM.
024200     MOVE    SPACES              TO    WK-C-RPT-LINE.
024300     IF      SWY-LOAD-OK
024400             MOVE SWY-STA-COUNT TO WK-C-COUNT-EDIT
024500             STRING "STEP 1 - NETWORK LOAD - OK, "
024600                        DELIMITED BY SIZE
024700                    WK-C-COUNT-EDIT DELIMITED BY SIZE
024800                    " STATIONS"     DELIMITED BY SIZE
024900                    INTO WK-C-RPT-LINE
025000             GO TO A190-WRITE-LOAD-LINE.
025100     STRING  "STEP 1 - NETWORK LOAD - FAILED"
025200             DELIMITED BY SIZE INTO WK-C-RPT-LINE.
025300 A190-WRITE-LOAD-LINE.
025400     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
025500 A199-LOAD-NETWORK-EX.
025600     EXIT.
025700*
025800*-----------------------------------------------------------------
025900* B100 - QUERY 1, TRANSFER STATIONS.
026000*-----------------------------------------------------------------
026100 B100-TRANSFER-STATIONS.
026200     MOVE    2                   TO    WK-C-STEP-NUM.
026300     CALL "SWYXFER" USING SWY-STATION-TABLE SWY-XFR-PARM.
026400     MOVE    SWY-XFR-COUNT       TO    WK-C-COUNT-EDIT.
026500     MOVE    SPACES              TO    WK-C-RPT-LINE.
026600     STRING  "STEP 2 - TRANSFER STATIONS - COUNT "
026700                 DELIMITED BY SIZE
026800             WK-C-COUNT-EDIT     DELIMITED BY SIZE
026900             INTO WK-C-RPT-LINE.
027000     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
027100     MOVE    1                   TO    WK-C-SUB-IDX.
027200 B110-DETAIL-LOOP.
027300     IF      WK-C-SUB-IDX > SWY-XFR-COUNT
027400             GO TO B199-TRANSFER-STATIONS-EX.
027500     MOVE    SPACES              TO    WK-C-RPT-LINE.
027600     STRING  "  - "                       DELIMITED BY SIZE
027700             SWY-XFR-NAME(WK-C-SUB-IDX)    DELIMITED BY "  "
027800             INTO WK-C-RPT-LINE.
027900     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
028000     MOVE    1                   TO    WK-C-SUB-IDX2.
028100 B120-LINE-LOOP.
028200     IF      WK-C-SUB-IDX2 > SWY-XFR-LINE-COUNT(WK-C-SUB-IDX)
028300             GO TO B129-LINE-LOOP-EX.
028400     MOVE    SPACES              TO    WK-C-RPT-LINE.
028500     STRING  "        LINE: "             DELIMITED BY SIZE
028600             SWY-XFR-LINE-NAME(WK-C-SUB-IDX, WK-C-SUB-IDX2)
028700                                           DELIMITED BY "  "
028800             INTO WK-C-RPT-LINE.
028900     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
029000     ADD     1                   TO    WK-C-SUB-IDX2.
029100     GO TO   B120-LINE-LOOP.
029200 B129-LINE-LOOP-EX.
029300     ADD     1                   TO    WK-C-SUB-IDX.
029400     GO TO   B110-DETAIL-LOOP.
029500 B199-TRANSFER-STATIONS-EX.
029600     EXIT.
029700*
029800*-----------------------------------------------------------------
029900* C100 - QUERY 2, NEARBY STATIONS WITHIN 2 STOPS OF THE DESK'S
030000* STANDING NEAR-STATION.
030100*-----------------------------------------------------------------
030200 C100-NEARBY-STATIONS.
030300     MOVE    3                   TO    WK-C-STEP-NUM.
030400     MOVE    "HUAZHONG UNIV OF SCI+TECH" TO SWY-NER-STATION-NAME.
030500     MOVE    2                   TO    SWY-NER-N.
030600     CALL "SWYNEAR" USING SWY-STATION-TABLE SWY-NER-PARM.
030700     MOVE    SPACES              TO    WK-C-RPT-LINE.
030800     IF      SWY-NER-STATION-NOT-FOUND
030900             STRING "STEP 3 - NEARBY STATIONS - STATION NOT FOUND"
031000                    DELIMITED BY SIZE INTO WK-C-RPT-LINE
031100             WRITE  SWY-RPT-RECORD FROM WK-C-RPT-LINE
031200             GO TO C199-NEARBY-STATIONS-EX.
031300     MOVE    SWY-NER-COUNT       TO    WK-C-COUNT-EDIT.
031400     STRING  "STEP 3 - NEARBY STATIONS - COUNT "
031500                 DELIMITED BY SIZE
031600             WK-C-COUNT-EDIT     DELIMITED BY SIZE
031700             INTO WK-C-RPT-LINE.
031800     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
031900     MOVE    1                   TO    WK-C-SUB-IDX.
032000 C110-DETAIL-LOOP.
032100     IF      WK-C-SUB-IDX > SWY-NER-COUNT
032200             GO TO C199-NEARBY-STATIONS-EX.
032300     MOVE    SWY-NER-DIST(WK-C-SUB-IDX) TO WK-C-N-EDIT.
032400     MOVE    SPACES              TO    WK-C-RPT-LINE.
032500     STRING  "  - "                           DELIMITED BY SIZE
032600             SWY-NER-NAME(WK-C-SUB-IDX)        DELIMITED BY "  "
032700             " VIA "                           DELIMITED BY SIZE
032800             SWY-NER-LINE(WK-C-SUB-IDX)        DELIMITED BY "  "
032900             " ("                              DELIMITED BY SIZE
033000             WK-C-N-EDIT                       DELIMITED BY SIZE
033100             " STOPS)"                         DELIMITED BY SIZE
033200             INTO WK-C-RPT-LINE.
033300     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
033400     ADD     1                   TO    WK-C-SUB-IDX.
033500     GO TO   C110-DETAIL-LOOP.
033600 C199-NEARBY-STATIONS-EX.
033700     EXIT.
033800*
033900*-----------------------------------------------------------------
034000* D100 - QUERY 3, ALL SIMPLE PATHS BETWEEN THE DESK'S STANDING
034100* PAIR.  THE TOTAL COUNT HAS NO CAP; ONLY THE FIRST 3 ARE PRINTED
034200* IN FULL, MATCHING THE REPORTS SECTION OF THE RUN BOOK.
034300*-----------------------------------------------------------------
034400 D100-ALL-PATHS.
034500     MOVE    4                   TO    WK-C-STEP-NUM.
034600     MOVE    "GUANGGU SQUARE"    TO    SWY-APA-START-NAME.
034700     MOVE    "ZHONGNAN ROAD"     TO    SWY-APA-END-NAME.
034800     CALL "SWYPATH" USING SWY-STATION-TABLE SWY-APA-PARM.
034900     MOVE    SPACES              TO    WK-C-RPT-LINE.
035000     IF      SWY-APA-STATION-NOT-FOUND
035100             STRING "STEP 4 - ALL PATHS - STATION NOT FOUND"
035200                    DELIMITED BY SIZE INTO WK-C-RPT-LINE
035300             WRITE  SWY-RPT-RECORD FROM WK-C-RPT-LINE
035400             GO TO D199-ALL-PATHS-EX.
035500     MOVE    SWY-APA-TOTAL-COUNT TO    WK-C-COUNT-EDIT.
035600     STRING  "STEP 4 - ALL PATHS - TOTAL COUNT "
035700                 DELIMITED BY SIZE
035800             WK-C-COUNT-EDIT     DELIMITED BY SIZE
035900             INTO WK-C-RPT-LINE.
036000     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
036100     MOVE    1                   TO    WK-C-SUB-IDX.
036200 D110-PATH-LOOP.
036300     IF      WK-C-SUB-IDX > SWY-APA-TOTAL-COUNT
036400             GO TO D199-ALL-PATHS-EX.
036500     IF      WK-C-SUB-IDX > 3
036600             GO TO D199-ALL-PATHS-EX.
036700     PERFORM D200-PRINT-ONE-SAVED-PATH
036800        THRU D299-PRINT-ONE-SAVED-PATH-EX.
036900     ADD     1                   TO    WK-C-SUB-IDX.
037000     GO TO   D110-PATH-LOOP.
037100 D199-ALL-PATHS-EX.
037200     EXIT.
037300*
037400 D200-PRINT-ONE-SAVED-PATH.
037500     MOVE    SPACES              TO    WK-C-RPT-LINE.
037600     MOVE    SWY-APA-TOT-DIST(WK-C-SUB-IDX) TO WK-C-DIST-EDIT.
037700     MOVE    SWY-APA-TRANSFERS(WK-C-SUB-IDX)
037800             TO WK-C-TRANSFERS-EDIT.
037900     MOVE    WK-C-SUB-IDX        TO    WK-C-PATH-EDIT.
038000     STRING  "  PATH "                   DELIMITED BY SIZE
038100             WK-C-PATH-EDIT               DELIMITED BY SIZE
038200             " - DIST "                   DELIMITED BY SIZE
038300             WK-C-DIST-EDIT               DELIMITED BY SIZE
038400             " KM, TRANSFERS "            DELIMITED BY SIZE
038500             WK-C-TRANSFERS-EDIT          DELIMITED BY SIZE
038600             INTO WK-C-RPT-LINE.
038700     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
038800     MOVE    1                   TO    WK-C-SUB-IDX2.
038900 D210-STATION-LOOP.
039000     IF      WK-C-SUB-IDX2 > SWY-APA-STA-COUNT(WK-C-SUB-IDX)
039100             GO TO D299-PRINT-ONE-SAVED-PATH-EX.
039200     MOVE    SPACES              TO    WK-C-RPT-LINE.
039300     STRING  "    "                   DELIMITED BY SIZE
039400             SWY-APA-STATION(WK-C-SUB-IDX, WK-C-SUB-IDX2)
039500                                       DELIMITED BY SIZE
039600             INTO WK-C-RPT-LINE.
039700     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
039800     ADD     1                   TO    WK-C-SUB-IDX2.
039900     GO TO   D210-STATION-LOOP.
040000 D299-PRINT-ONE-SAVED-PATH-EX.
040100     EXIT.
040200*
040300*-----------------------------------------------------------------
040400* E100 - QUERY 4, SHORTEST PATH BETWEEN THE DESK'S STANDING PAIR.
040500*-----------------------------------------------------------------
040600 E100-SHORTEST-PATH.
040700     MOVE    5                   TO    WK-C-STEP-NUM.
040800     MOVE    "GUANGGU SQUARE"    TO    SWY-SHR-START-NAME.
040900     MOVE    "ZHONGNAN ROAD"     TO    SWY-SHR-END-NAME.
041000     CALL "SWYSHRT" USING SWY-STATION-TABLE SWY-SHR-PARM.
041100     MOVE    SPACES              TO    WK-C-RPT-LINE.
041200     IF      SWY-SHR-STATION-NOT-FOUND
041300             STRING "STEP 5 - SHORTEST PATH - STATION NOT FOUND"
041400                    DELIMITED BY SIZE INTO WK-C-RPT-LINE
041500             WRITE  SWY-RPT-RECORD FROM WK-C-RPT-LINE
041600             GO TO E199-SHORTEST-PATH-EX.
041700     IF      SWY-SHR-PATH-NOT-FOUND
041800             STRING "STEP 5 - SHORTEST PATH - NOT FOUND"
041900                    DELIMITED BY SIZE INTO WK-C-RPT-LINE
042000             WRITE  SWY-RPT-RECORD FROM WK-C-RPT-LINE
042100             GO TO E199-SHORTEST-PATH-EX.
042200     MOVE    SWY-SHR-TOT-DIST    TO    WK-C-DIST-EDIT.
042300     MOVE    SWY-SHR-TRANSFERS   TO    WK-C-TRANSFERS-EDIT.
042400     STRING  "STEP 5 - SHORTEST PATH - DIST "
042500                 DELIMITED BY SIZE
042600             WK-C-DIST-EDIT      DELIMITED BY SIZE
042700             " KM, TRANSFERS "   DELIMITED BY SIZE
042800             WK-C-TRANSFERS-EDIT DELIMITED BY SIZE
042900             INTO WK-C-RPT-LINE.
043000     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
043100     MOVE    1                   TO    WK-C-SUB-IDX.
043200 E110-STATION-LOOP.
043300     IF      WK-C-SUB-IDX > SWY-SHR-STA-COUNT
043400             GO TO E199-SHORTEST-PATH-EX.
043500     MOVE    SPACES              TO    WK-C-RPT-LINE.
043600     STRING  "    "                           DELIMITED BY SIZE
043700             SWY-SHR-STATION(WK-C-SUB-IDX)      DELIMITED BY "  "
043800             INTO WK-C-RPT-LINE.
043900     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
044000     ADD     1                   TO    WK-C-SUB-IDX.
044100     GO TO   E110-STATION-LOOP.
044200 E199-SHORTEST-PATH-EX.
044300     EXIT.
044400*
044500*-----------------------------------------------------------------
044600* F100 - QUERY 5, ITINERARY TEXT FOR THE SHORTEST PATH JUST FOUND.
044700* SKIPPED OUTRIGHT WHEN STEP 5 COULD NOT PRODUCE A PATH.
044800*-----------------------------------------------------------------
044900 F100-ITINERARY.
045000     MOVE    6                   TO    WK-C-STEP-NUM.
045100     MOVE    SPACES              TO    WK-C-RPT-LINE.
045200     STRING  "STEP 6 - ITINERARY"         DELIMITED BY SIZE
045300             INTO WK-C-RPT-LINE.
045400     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
045500     IF      SWY-SHR-STATION-NOT-FOUND OR SWY-SHR-PATH-NOT-FOUND
045600             GO TO F199-ITINERARY-EX.
045700     MOVE    SWY-SHR-STA-COUNT   TO    SWY-ITN-STA-COUNT.
045800     MOVE    SWY-SHR-TOT-DIST    TO    SWY-ITN-TOT-DIST.
045900     MOVE    SWY-SHR-TRANSFERS   TO    SWY-ITN-TRANSFERS.
046000     MOVE    1                   TO    WK-C-SUB-IDX.
046100 F110-COPY-PATH-LOOP.
046200     IF      WK-C-SUB-IDX > SWY-SHR-STA-COUNT
046300             GO TO F120-CALL-ITINERARY.
046400     MOVE    SWY-SHR-STATION(WK-C-SUB-IDX) TO
046500             SWY-ITN-STATION(WK-C-SUB-IDX).
046600     MOVE    SWY-SHR-LINE(WK-C-SUB-IDX)    TO
046700             SWY-ITN-LINE(WK-C-SUB-IDX).
046800     ADD     1                   TO    WK-C-SUB-IDX.
046900     GO TO   F110-COPY-PATH-LOOP.
047000 F120-CALL-ITINERARY.
047100     CALL "SWYITIN" USING SWY-ITN-PARM.
047200     MOVE    1                   TO    WK-C-SUB-IDX.
047300 F130-TEXT-LOOP.
047400     IF      WK-C-SUB-IDX > SWY-ITN-LINE-COUNT
047500             GO TO F199-ITINERARY-EX.
047600     WRITE   SWY-RPT-RECORD        FROM
047700             SWY-ITN-TEXT(WK-C-SUB-IDX).
047800     ADD     1                   TO    WK-C-SUB-IDX.
047900     GO TO   F130-TEXT-LOOP.
048000 F199-ITINERARY-EX.
048100     EXIT.
048200*
048300*-----------------------------------------------------------------
048400* G100 - QUERY 6, STANDARD FARE FOR THE SHORTEST-PATH DISTANCE.
048500* SKIPPED WHEN STEP 5 FOUND NO PATH - THERE IS NO DISTANCE TO
048600* PRICE.
048700*-----------------------------------------------------------------
048800 G100-STANDARD-FARE.
048900     MOVE    7                   TO    WK-C-STEP-NUM.
049000     MOVE    SPACES              TO    WK-C-RPT-LINE.
049100     IF      SWY-SHR-STATION-NOT-FOUND OR SWY-SHR-PATH-NOT-FOUND
049200             STRING "STEP 7 - STANDARD FARE - NO DIST"
049300                    DELIMITED BY SIZE
049400                    "ANCE TO PRICE"   DELIMITED BY SIZE
049500                    INTO WK-C-RPT-LINE
049600             WRITE  SWY-RPT-RECORD FROM WK-C-RPT-LINE
049700             GO TO G199-STANDARD-FARE-EX.
049800     MOVE    SWY-SHR-TOT-DIST    TO    SWY-FRE-DISTANCE.
049900     CALL "SWYFARE" USING SWY-FRE-PARM.
050000     MOVE    SWY-FRE-DISTANCE    TO    WK-C-DIST-EDIT.
050100     STRING  "STEP 7 - DISTANCE "            DELIMITED BY SIZE
050200             WK-C-DIST-EDIT                   DELIMITED BY SIZE
050300             " KM"                             DELIMITED BY SIZE
050400             INTO WK-C-RPT-LINE.
050500     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
050600     MOVE    SWY-FRE-STANDARD    TO    WK-C-FARE-EDIT.
050700     MOVE    SPACES              TO    WK-C-RPT-LINE.
050800     STRING  "STEP 7 - STANDARD FARE "        DELIMITED BY SIZE
050900             WK-C-FARE-EDIT                    DELIMITED BY SIZE
051000             " YUAN"                           DELIMITED BY SIZE
051100             INTO WK-C-RPT-LINE.
051200     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
051300 G199-STANDARD-FARE-EX.
051400     EXIT.
051500*
051600*-----------------------------------------------------------------
051700* H100 - QUERY 7, ALL FARES - THE STANDARD/CARD FARE ALREADY
051800* WORKED OUT IN G100 IS REUSED HERE RATHER THAN CALLING SWYFARE A
051900* SECOND TIME FOR THE SAME DISTANCE (SEE SWY023 ABOVE).
052000*-----------------------------------------------------------------
052100 H100-ALL-FARES.
052200     MOVE    8                   TO    WK-C-STEP-NUM.
052300     MOVE    SPACES              TO    WK-C-RPT-LINE.
052400     IF      SWY-SHR-STATION-NOT-FOUND OR SWY-SHR-PATH-NOT-FOUND
052500             STRING "STEP 8 - ALL FARES - NO DISTANCE TO PRICE"
052600                    DELIMITED BY SIZE INTO WK-C-RPT-LINE
052700             WRITE  SWY-RPT-RECORD FROM WK-C-RPT-LINE
052800             GO TO H199-ALL-FARES-EX.
052900     MOVE    SWY-FRE-DISTANCE    TO    WK-C-DIST-EDIT.
053000     STRING  "STEP 8 - DISTANCE "            DELIMITED BY SIZE
053100             WK-C-DIST-EDIT                   DELIMITED BY SIZE
053200             " KM"                             DELIMITED BY SIZE
053300             INTO WK-C-RPT-LINE.
053400     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
053500     MOVE    SWY-FRE-STANDARD    TO    WK-C-FARE-EDIT.
053600     MOVE    SPACES              TO    WK-C-RPT-LINE.
053700     STRING  "STEP 8 - STANDARD FARE "        DELIMITED BY SIZE
053800             WK-C-FARE-EDIT                    DELIMITED BY SIZE
053900             " YUAN"                           DELIMITED BY SIZE
054000             INTO WK-C-RPT-LINE.
054100     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
054200     MOVE    SWY-FRE-CARD        TO    WK-C-FARE-EDIT.
054300     MOVE    SPACES              TO    WK-C-RPT-LINE.
054400     STRING  "STEP 8 - CARD FARE "            DELIMITED BY SIZE
054500             WK-C-FARE-EDIT                    DELIMITED BY SIZE
054600             " YUAN"                           DELIMITED BY SIZE
054700             INTO WK-C-RPT-LINE.
054800     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
054900     MOVE    1                   TO    SWY-PAS-DAYS.
055000     PERFORM H200-ONE-DAYPASS-LINE THRU H299-ONE-DAYPASS-LINE-EX.
055100     MOVE    3                   TO    SWY-PAS-DAYS.
055200     PERFORM H200-ONE-DAYPASS-LINE THRU H299-ONE-DAYPASS-LINE-EX.
055300     MOVE    7                   TO    SWY-PAS-DAYS.
055400     PERFORM H200-ONE-DAYPASS-LINE THRU H299-ONE-DAYPASS-LINE-EX.
055500 H199-ALL-FARES-EX.
055600     EXIT.
055700*
055800 H200-ONE-DAYPASS-LINE.
055900     CALL "SWYPASS" USING SWY-PAS-PARM.
056000     MOVE    SWY-PAS-DAYS        TO    WK-C-N-EDIT.
056100     MOVE    SWY-PAS-FARE        TO    WK-C-FARE-EDIT.
056200     MOVE    SPACES              TO    WK-C-RPT-LINE.
056300     STRING  "STEP 8 - "                       DELIMITED BY SIZE
056400             WK-C-N-EDIT                        DELIMITED BY SIZE
056500             "-DAY PASS "                        DELIMITED BY SIZE
056600             WK-C-FARE-EDIT                      DELIMITED BY SIZE
056700             " YUAN"                             DELIMITED BY SIZE
056800             INTO WK-C-RPT-LINE.
056900     WRITE   SWY-RPT-RECORD        FROM WK-C-RPT-LINE.
057000 H299-ONE-DAYPASS-LINE-EX.
057100     EXIT.
057200*
057300 Y900-ABNORMAL-TERMINATION.
057400     GO TO   Z900-CLOSE-AND-STOP.
057500*
057600*-----------------------------------------------------------------
057700 Z900-CLOSE-AND-STOP.
057800*-----------------------------------------------------------------
057900     CLOSE   SWY-RPTFILE.
058000*
058100*-----------------------------------------------------------------
058200 Z999-END-PROGRAM-ROUTINE-EX.
058300*-----------------------------------------------------------------
058400     STOP RUN.
058500*
058600******************************************************************
058700************** END OF PROGRAM SOURCE -  SWYMAIN ****************
058800******************************************************************
