000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYITIN.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  QUERY 5 OF THE SUITE - TURNS A PATH (AS RETURNED
001200*               BY SWYSHRT OR ONE ENTRY OF SWYPATH'S RESULT) INTO
001300*               A PLAIN-LANGUAGE ITINERARY OF DEPARTURE/TRANSFER/
001400*               ARRIVAL LINES FOR THE REPORT.  A STATION IS ONLY
001500*               MENTIONED WHEN THE LINE CHANGES (A TRANSFER) OR
001600*               WHEN IT IS THE LAST STATION ON THE PATH (THE
001700*               TERMINUS) - PLAIN PASS-THROUGH STOPS PRODUCE NO
001800*               LINE.  CALLED ONLY BY SWYMAIN.
001900*
002000*-----------------------------------------------------------------
002100* HISTORY OF MODIFICATION:
002200*-----------------------------------------------------------------
002300* SWY010 02/04/1991 RTOH    - INITIAL VERSION                     SWY010  
002400* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO DATE FIELDS IN      SWY029
002500*                             THIS PROGRAM, NO CHANGE REQUIRED
002600* SWY045 23/05/2002 DLIM    - TERMINUS LINE NOW USES THE SAME     SWY045
002700*                             "ARRIVE AT TERMINUS" WORDING ON A
002800*                             ONE-STATION (NO-TRANSFER) PATH TOO
002900* SWY051 14/01/2006 KLNG    - WIDEN WK-C-LINE-PAD FIELDS, LONGEST SWY051
003000*                             LINE NAME STARTED OVERFLOWING THE
003100*                             TRANSFER-LINE TEXT
003200* SWY057 30/09/2009 JWEI    - REWORDED THE TWO TRAILER LINES TO   SWY057
003300*                             MATCH THE STANDARD REPORT GLOSSARY,
003400*                             NO FIELD OR LOGIC CHANGE
003500*-----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    NO FILES - BUILDS ITS OUTPUT IN A WORKING-STORAGE TABLE
005100*    WHICH SWYMAIN WRITES TO THE REPORT.
005200*
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM SWYITIN **".
006200*
006300 01  WK-C-COMMON.
006400     COPY SWYCOM.
006500*
006600 01  WK-C-STA-IDX                    PIC 9(03) COMP VALUE 0.
006700 01  WK-C-DIST-EDIT                  PIC ZZZZ9.99.
006800 01  WK-C-TRANSFERS-EDIT             PIC ZZ9.
006900*
007000 01  WK-C-LINE-PAD                   PIC X(80) VALUE SPACES.
007100 01  WK-C-LINE-PAD-ALT REDEFINES WK-C-LINE-PAD.
007200     05  WK-C-LINE-PAD-HALF1          PIC X(40).
007300     05  WK-C-LINE-PAD-HALF2          PIC X(40).
007400 01  WK-C-LINE-PAD-BYTES REDEFINES WK-C-LINE-PAD
007500                         PIC X(01) OCCURS 80 TIMES.
007600 01  WK-C-COUNT-PAIR.
007700     05  WK-C-CTR-A                   PIC 9(04) COMP VALUE 0.
007800     05  WK-C-CTR-B                   PIC 9(04) COMP VALUE 0.
007900 01  WK-C-COUNT-PAIR-ALT REDEFINES WK-C-COUNT-PAIR
008000                         PIC 9(08) COMP.
008100*
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 01  SWY-ITN-PARM.
008600     05  SWY-ITN-INPUT.
008700         10  SWY-ITN-STA-COUNT        PIC 9(03) COMP.
008800         10  SWY-ITN-TOT-DIST         PIC S9(05)V9(03) COMP-3.
008900         10  SWY-ITN-TRANSFERS        PIC 9(03) COMP.
009000         10  SWY-ITN-STATION OCCURS 40 TIMES
009100                            PIC X(30).
009200         10  SWY-ITN-LINE OCCURS 40 TIMES
009300                        PIC X(20).
009400     05  SWY-ITN-OUTPUT.
009500         10  SWY-ITN-LINE-COUNT       PIC 9(03) COMP.
009600         10  SWY-ITN-TEXT OCCURS 50 TIMES
009700                         PIC X(80).
009800 EJECT
009900****************************************************
010000 PROCEDURE DIVISION USING SWY-ITN-PARM.
010100****************************************************
010200 MAIN-MODULE.
010300     MOVE    0                   TO    SWY-ITN-LINE-COUNT.
010400     IF      SWY-ITN-STA-COUNT < 2
010500             PERFORM A900-INVALID-PATH THRU A999-INVALID-PATH-EX
010600             GO TO Z999-END-PROGRAM-ROUTINE-EX.
010700     PERFORM B000-DEPARTURE-LINE THRU B099-DEPARTURE-LINE-EX.
010800     MOVE    2                   TO    WK-C-STA-IDX.
010900     PERFORM C000-STATION-LOOP THRU C099-STATION-LOOP-EX
011000        UNTIL WK-C-STA-IDX > SWY-ITN-STA-COUNT.
011100     PERFORM D000-TRAILER-LINES THRU D099-TRAILER-LINES-EX.
011200     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
011300*
011400*-----------------------------------------------------------------
011500 A900-INVALID-PATH.
011600*-----------------------------------------------------------------
011700     ADD     1                   TO    SWY-ITN-LINE-COUNT.
011800     MOVE    "NO VALID PATH"     TO
011900             SWY-ITN-TEXT(SWY-ITN-LINE-COUNT).
012000 A999-INVALID-PATH-EX.
012100     EXIT.
012200*
012300*-----------------------------------------------------------------
012400 B000-DEPARTURE-LINE.
012500*-----------------------------------------------------------------
012600     MOVE    SPACES              TO    WK-C-LINE-PAD.
012700     STRING  "DEPART FROM "              DELIMITED BY SIZE
012800             SWY-ITN-STATION(1)          DELIMITED BY "  "
012900             " VIA "                      DELIMITED BY SIZE
013000             SWY-ITN-LINE(2)              DELIMITED BY "  "
013100             INTO WK-C-LINE-PAD.
013200     ADD     1                   TO    SWY-ITN-LINE-COUNT.
013300     MOVE    WK-C-LINE-PAD       TO
013400             SWY-ITN-TEXT(SWY-ITN-LINE-COUNT).
013500 B099-DEPARTURE-LINE-EX.
013600     EXIT.
013700*
013800*-----------------------------------------------------------------
013900* C000 - ONE PASS PER SUBSEQUENT STATION - SILENT UNLESS IT IS A
014000* TRANSFER POINT OR THE TERMINUS.
014100*-----------------------------------------------------------------
014200 C000-STATION-LOOP.
014300     IF      WK-C-STA-IDX = SWY-ITN-STA-COUNT
014400             PERFORM C100-TERMINUS-LINE
014500                THRU C199-TERMINUS-LINE-EX
014600             GO TO C090-NEXT-STATION.
014700     IF      SWY-ITN-LINE(WK-C-STA-IDX) NOT =
014800             SWY-ITN-LINE(WK-C-STA-IDX - 1)
014900             PERFORM C200-TRANSFER-LINES
015000                THRU C299-TRANSFER-LINES-EX.
015100 C090-NEXT-STATION.
015200     ADD     1                   TO    WK-C-STA-IDX.
015300 C099-STATION-LOOP-EX.
015400     EXIT.
015500*
015600 C100-TERMINUS-LINE.
015700     MOVE    SPACES              TO    WK-C-LINE-PAD.
015800     STRING  "ARRIVE AT TERMINUS "        DELIMITED BY SIZE
015900             SWY-ITN-STATION(WK-C-STA-IDX) DELIMITED BY "  "
016000             INTO WK-C-LINE-PAD.
016100     ADD     1                   TO    SWY-ITN-LINE-COUNT.
016200     MOVE    WK-C-LINE-PAD       TO
016300             SWY-ITN-TEXT(SWY-ITN-LINE-COUNT).
016400 C199-TERMINUS-LINE-EX.
016500     EXIT.
016600*
016700 C200-TRANSFER-LINES.
016800     MOVE    SPACES              TO    WK-C-LINE-PAD.
016900     STRING  "ARRIVE "                    DELIMITED BY SIZE
017000             SWY-ITN-STATION(WK-C-STA-IDX) DELIMITED BY "  "
017100             INTO WK-C-LINE-PAD.
017200     ADD     1                   TO    SWY-ITN-LINE-COUNT.
017300     MOVE    WK-C-LINE-PAD       TO
017400             SWY-ITN-TEXT(SWY-ITN-LINE-COUNT).
017500     MOVE    SPACES              TO    WK-C-LINE-PAD.
017600     STRING  "TRANSFER TO "               DELIMITED BY SIZE
017700             SWY-ITN-LINE(WK-C-STA-IDX)    DELIMITED BY "  "
017800             INTO WK-C-LINE-PAD.
017900     ADD     1                   TO    SWY-ITN-LINE-COUNT.
018000     MOVE    WK-C-LINE-PAD       TO
018100             SWY-ITN-TEXT(SWY-ITN-LINE-COUNT).
018200 C299-TRANSFER-LINES-EX.
018300     EXIT.
018400*
018500*-----------------------------------------------------------------
018600 D000-TRAILER-LINES.
018700*-----------------------------------------------------------------
018800     MOVE    SWY-ITN-TOT-DIST    TO    WK-C-DIST-EDIT.
018900     MOVE    SPACES              TO    WK-C-LINE-PAD.
019000     STRING  "TOTAL DISTANCE "            DELIMITED BY SIZE
019100             WK-C-DIST-EDIT                DELIMITED BY SIZE
019200             " KM"                         DELIMITED BY SIZE
019300             INTO WK-C-LINE-PAD.
019400     ADD     1                   TO    SWY-ITN-LINE-COUNT.
019500     MOVE    WK-C-LINE-PAD       TO
019600             SWY-ITN-TEXT(SWY-ITN-LINE-COUNT).
019700     MOVE    SWY-ITN-TRANSFERS   TO    WK-C-TRANSFERS-EDIT.
019800     MOVE    SPACES              TO    WK-C-LINE-PAD.
019900     STRING  "TOTAL TRANSFERS "           DELIMITED BY SIZE
020000             WK-C-TRANSFERS-EDIT          DELIMITED BY SIZE
020100             INTO WK-C-LINE-PAD.
020200     ADD     1                   TO    SWY-ITN-LINE-COUNT.
020300     MOVE    WK-C-LINE-PAD       TO
020400             SWY-ITN-TEXT(SWY-ITN-LINE-COUNT).
020500 D099-TRAILER-LINES-EX.
020600     EXIT.
020700*
020800 Y900-ABNORMAL-TERMINATION.
020900     GO TO   Z999-END-PROGRAM-ROUTINE-EX.
021000*
021100*-----------------------------------------------------------------
021200 Z999-END-PROGRAM-ROUTINE-EX.
021300*-----------------------------------------------------------------
021400     EXIT PROGRAM.
021500*
021600******************************************************************
021700************** END OF PROGRAM SOURCE -  SWYITIN ****************
021800******************************************************************
