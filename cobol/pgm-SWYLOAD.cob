000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SWYLOAD.
000500 AUTHOR.         R TOH.
000600 INSTALLATION.   METRO OPERATIONS SYSTEMS.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE READS THE NETWORK DATA FILE ONCE,
001200*               TOP TO BOTTOM, AND BUILDS THE IN-MEMORY STATION
001300*               AND LINE TABLES THAT EVERY QUERY ROUTINE IN THE
001400*               SUITE IS CALLED AGAINST FOR THE REST OF THE RUN.
001500*               CALLED ONLY BY SWYMAIN.
001600*
001700*               THE FEED FROM NETWORK PLANNING CARRIES STATION
001800*               AND LINE NAMES IN ENGLISH (TRANSLITERATED) SINCE
001900*               THE AS400 SESSION ON THIS BOX IS A SINGLE-BYTE
002000*               ONE.  A LINE-TITLE RECORD CARRIES THE TEXT
002100*               "LINE DISTANCES" OR THE LITERAL "YANGLUO LINE";
002200*               A STATION-PAIR RECORD CARRIES THE LITERAL "---"
002300*               BETWEEN THE TWO STATION NAMES.
002400*
002500*-----------------------------------------------------------------
002600* HISTORY OF MODIFICATION:
002700*-----------------------------------------------------------------
002800* SWY003 11/03/1991 RTOH    - INITIAL VERSION                     SWY003  
002900* SWY009 27/07/1992 RTOH    - RAISE MAX NEIGHBOURS PER STATION    SWY009  
003000*                             TO 12 FOR THE RING LINE
003100* SWY017 04/03/1994 KLNG    - SKIP-AND-LOG INSTEAD OF ABEND ON A  SWY017  
003200*                             BAD DISTANCE TOKEN - ONE BAD ROW
003300*                             USED TO KILL THE WHOLE OVERNIGHT
003400*                             RUN
003500* SWY029 19/01/1999 PFONG   - Y2K REVIEW - NO 2-DIGIT DATE        SWY029  
003600*                             FIELDS IN THIS PROGRAM
003700* SWY041 08/08/2006 DLIM    - EXTEND LINE-TITLE SCAN TO RECOGNISE SWY041
003800*                             "YANGLUO LINE" AS WELL AS THE
003900*                             NUMBERED-LINE TITLE FORM
004000* SWY073 11/03/2015 HPAN    - D110 WAS STILL DOING A BLIND 20-     SWY073
004100*                             BYTE COPY INSTEAD OF THE LINE-WORD
004200*                             SCAN DESCRIBED ABOVE - LINE NAMES
004300*                             WERE CARRYING TRAILING TEXT PAST
004400*                             THE WORD "LINE".  NOW SCANS FOR IT.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SWY-NETFILE  ASSIGN TO DATABASE-SWYNET
006100            ORGANIZATION      IS SEQUENTIAL
006200            ACCESS MODE       IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400*
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  SWY-NETFILE
007100     LABEL RECORDS ARE OMITTED
007200     RECORD CONTAINS 100 CHARACTERS
007300     DATA RECORD IS SWY-NET-RECORD.
007400 01  SWY-NET-RECORD                  PIC X(100).
007500*
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM SWYLOAD **".
008100*
008200 01  WK-C-COMMON.
008300     COPY SWYCOM.
008400*
008500     COPY SWYNET.
008600*
008700 01  WK-C-PARSE-AREA.
008800     05  WK-C-LINE-LEN                PIC 9(03) COMP VALUE 0.
008900     05  WK-C-START-POS               PIC 9(03) COMP VALUE 0.
009000     05  WK-C-END-POS                 PIC 9(03) COMP VALUE 0.
009100     05  WK-C-DASH-POS                PIC 9(03) COMP VALUE 0.
009200     05  WK-C-LAST-SPACE-POS          PIC 9(03) COMP VALUE 0.
009300     05  WK-C-SCAN-IDX                PIC 9(03) COMP VALUE 0.
009400     05  WK-C-DOT-POS                 PIC 9(03) COMP VALUE 0.
009500     05  WK-C-TOKEN-LEN                PIC 9(03) COMP VALUE 0.
009600     05  WK-C-INT-LEN                 PIC 9(03) COMP VALUE 0.
009700     05  WK-C-FRAC-LEN                PIC 9(03) COMP VALUE 0.
009800     05  WK-C-INT-START               PIC 9(03) COMP VALUE 0.
009900     05  WK-C-TITLE-LINE-FLAG          PIC X(01) VALUE "N".
010000         88  WK-C-IS-TITLE-LINE                 VALUE "Y".
010100     05  WK-C-PAIR-LINE-FLAG           PIC X(01) VALUE "N".
010200         88  WK-C-IS-PAIR-LINE                  VALUE "Y".
010300     05  WK-C-BAD-TOKEN-FLAG           PIC X(01) VALUE "N".
010400         88  WK-C-IS-BAD-TOKEN                  VALUE "Y".
010500     05  FILLER                       PIC X(06) VALUE SPACES.
010600*
010700 01  WK-C-CURRENT-LINE.
010800     05  WK-C-CUR-LINE-NAME            PIC X(20) VALUE SPACES.
010900     05  WK-C-CUR-LINE-SET             PIC X(01) VALUE "N".
011000         88  WK-C-HAVE-CURRENT-LINE             VALUE "Y".
011100     05  FILLER                       PIC X(09) VALUE SPACES.
011200*
011300 01  WK-C-TOKEN-AREA.
011400     05  WK-C-RIGHT-PART               PIC X(70) VALUE SPACES.
011500     05  WK-C-DIST-TOKEN               PIC X(10) VALUE SPACES.
011600*
011700 01  WK-C-DIST-COMBINED-TXT.
011800     05  WK-C-DIST-INT-TXT             PIC X(03) VALUE "000".
011900     05  WK-C-DIST-FRAC-TXT            PIC X(03) VALUE "000".
012000 01  WK-C-DIST-COMBINED-NUM REDEFINES WK-C-DIST-COMBINED-TXT
012100                            PIC 9(06).
012200*
012300 01  WK-C-NEIGH-IDX                   PIC 9(03) COMP VALUE 0.
012400 01  WK-C-SAVE-SCAN-LINE.
012500     05  WK-C-SAVE-SCAN-LINE-TXT       PIC X(100) VALUE SPACES.
012600 01  WK-C-SAVE-SCAN-LINE-ALT REDEFINES WK-C-SAVE-SCAN-LINE
012700                             PIC X(04) OCCURS 25 TIMES.
012800*
012900*****************
013000 LINKAGE SECTION.
013100*****************
013200     COPY SWYSTA.
013300     COPY SWYLIN.
013400*
013500 01  SWY-LOAD-PARM.
013600     05  SWY-LOAD-STATUS              PIC X(01).
013700         88  SWY-LOAD-OK                        VALUE "Y".
013800         88  SWY-LOAD-FAILED                    VALUE "N".
013900     05  FILLER                       PIC X(09) VALUE SPACES.
014000*
014100 01  SWY-GST-PARM.
014200     05  SWY-GST-INPUT.
014300         10  SWY-GST-NAME             PIC X(30).
014400     05  SWY-GST-OUTPUT.
014500         10  SWY-GST-INDEX            PIC 9(04) COMP.
014600         10  SWY-GST-CREATED-FLAG     PIC X(01).
014700         10  FILLER                   PIC X(05) VALUE SPACES.
014800*
014900 01  SWY-GLN-PARM.
015000     05  SWY-GLN-INPUT.
015100         10  SWY-GLN-LINE-NAME        PIC X(20).
015200         10  SWY-GLN-STATION-NAME     PIC X(30).
015300     05  SWY-GLN-OUTPUT.
015400         10  SWY-GLN-LINE-INDEX       PIC 9(03) COMP.
015500         10  FILLER                   PIC X(05) VALUE SPACES.
015600 EJECT
015700****************************************************
015800 PROCEDURE DIVISION USING SWY-STATION-TABLE
015900                           SWY-LINE-TABLE
016000                           SWY-LOAD-PARM.
016100****************************************************
016200 MAIN-MODULE.
016300     INITIALIZE SWY-STATION-TABLE SWY-LINE-TABLE.
016400     MOVE "Y" TO SWY-LOAD-STATUS.
016500     PERFORM A000-OPEN-NETWORK-FILE
016600        THRU A099-OPEN-NETWORK-FILE-EX.
016700     IF SWY-LOAD-FAILED
016800        GO TO Z999-END-PROGRAM-ROUTINE-EX.
016900     PERFORM B000-READ-AND-PARSE-LOOP
017000        THRU B099-READ-AND-PARSE-LOOP-EX.
017100     PERFORM Z000-END-PROGRAM-ROUTINE
017200        THRU Z999-END-PROGRAM-ROUTINE-EX.
017300     EXIT PROGRAM.
017400*
017500*-----------------------------------------------------------------
017600 A000-OPEN-NETWORK-FILE.
017700*-----------------------------------------------------------------
017800     OPEN    INPUT SWY-NETFILE.
017900     IF      NOT WK-C-SUCCESSFUL
018000             DISPLAY "SWYLOAD - OPEN FILE ERROR - SWYNETFILE"
018100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200             MOVE "N" TO SWY-LOAD-STATUS.
018300 A099-OPEN-NETWORK-FILE-EX.
018400     EXIT.
018500*
018600*-----------------------------------------------------------------
018700 B000-READ-AND-PARSE-LOOP.
018800*-----------------------------------------------------------------
018900     READ    SWY-NETFILE.
019000     IF      WK-C-END-OF-FILE
019100             GO TO B099-READ-AND-PARSE-LOOP-EX.
019200     IF      NOT WK-C-SUCCESSFUL
019300             DISPLAY "SWYLOAD - READ FILE ERROR - SWYNETFILE"
019400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500             GO TO B099-READ-AND-PARSE-LOOP-EX.
019600     MOVE    SWY-NET-RECORD      TO    SWY-NET-LINE-TEXT.
019700     PERFORM C100-TRIM-LINE THRU C199-TRIM-LINE-EX.
019800     IF      WK-C-LINE-LEN = 0
019900             GO TO B000-READ-AND-PARSE-LOOP.
020000     PERFORM C200-CLASSIFY-LINE THRU C299-CLASSIFY-LINE-EX.
020100     IF      WK-C-IS-TITLE-LINE
020200             PERFORM D100-PROCESS-TITLE-LINE
020300                THRU D199-PROCESS-TITLE-LINE-EX
020400             GO TO B000-READ-AND-PARSE-LOOP.
020500     IF      WK-C-IS-PAIR-LINE
020600             PERFORM D200-PROCESS-PAIR-LINE
020700                THRU D299-PROCESS-PAIR-LINE-EX.
020800     GO TO   B000-READ-AND-PARSE-LOOP.
020900 B099-READ-AND-PARSE-LOOP-EX.
021000     EXIT.
021100*
021200*-----------------------------------------------------------------
021300* C100 - TRIM LEADING/TRAILING SPACE FROM THE PHYSICAL LINE
021400*-----------------------------------------------------------------
021500 C100-TRIM-LINE.
021600     MOVE    0                   TO    WK-C-START-POS
021700                                         WK-C-END-POS
021800                                         WK-C-LINE-LEN.
021900     MOVE    1                   TO    WK-C-SCAN-IDX.
022000 C110-FIND-FIRST.
022100     IF      WK-C-SCAN-IDX > 100
022200             GO TO C199-TRIM-LINE-EX.
022300     IF      SWY-NET-LINE-TEXT(WK-C-SCAN-IDX:1) NOT = SPACE
022400             MOVE WK-C-SCAN-IDX TO WK-C-START-POS
022500             GO TO C120-FIND-LAST.
022600     ADD     1 TO WK-C-SCAN-IDX.
022700     GO TO   C110-FIND-FIRST.
022800 C120-FIND-LAST.
022900     MOVE    100                 TO    WK-C-SCAN-IDX.
023000 C125-FIND-LAST-LOOP.
023100     IF      WK-C-SCAN-IDX < WK-C-START-POS
023200             GO TO C199-TRIM-LINE-EX.
023300     IF      SWY-NET-LINE-TEXT(WK-C-SCAN-IDX:1) NOT = SPACE
023400             MOVE WK-C-SCAN-IDX  TO    WK-C-END-POS
023500             COMPUTE WK-C-LINE-LEN =
023600                     WK-C-END-POS - WK-C-START-POS + 1
023700             GO TO C199-TRIM-LINE-EX.
023800     SUBTRACT 1 FROM WK-C-SCAN-IDX.
023900     GO TO   C125-FIND-LAST-LOOP.
024000 C199-TRIM-LINE-EX.
024100     EXIT.
024200*
024300*-----------------------------------------------------------------
024400* C200 - DECIDE WHETHER THE TRIMMED LINE IS A LINE-TITLE ROW, A
024500* STATION-PAIR ROW, OR NEITHER (IGNORED).
024600*-----------------------------------------------------------------
024700 C200-CLASSIFY-LINE.
024800     MOVE    "N"                 TO    WK-C-TITLE-LINE-FLAG
024900                                         WK-C-PAIR-LINE-FLAG.
025000     MOVE    0                   TO    WK-C-DASH-POS.
025100     PERFORM C210-SCAN-FOR-TITLE-TEXT
025200        THRU C219-SCAN-FOR-TITLE-TEXT-EX.
025300     IF      WK-C-IS-TITLE-LINE
025400             GO TO C299-CLASSIFY-LINE-EX.
025500     PERFORM C220-SCAN-FOR-DASHES
025600        THRU C229-SCAN-FOR-DASHES-EX.
025700     IF      WK-C-DASH-POS > 0
025800             MOVE "Y" TO WK-C-PAIR-LINE-FLAG.
025900 C299-CLASSIFY-LINE-EX.
026000     EXIT.
026100*
026200 C210-SCAN-FOR-TITLE-TEXT.
026300     MOVE    SPACES TO WK-C-SAVE-SCAN-LINE-TXT.
026400     MOVE    SWY-NET-LINE-TEXT(WK-C-START-POS:WK-C-LINE-LEN)
026500             TO WK-C-SAVE-SCAN-LINE-TXT(1:WK-C-LINE-LEN).
026600     MOVE    0 TO WK-C-SCAN-IDX.
026700*    LOOK FOR " LINE DISTANCES" OR "YANGLUO LINE" ANYWHERE IN
026800*    THE TRIMMED LINE.
026900     PERFORM C211-SCAN-LOOP THRU C211-SCAN-LOOP-EX
027000        VARYING WK-C-SCAN-IDX FROM 1 BY 1
027100        UNTIL WK-C-SCAN-IDX > WK-C-LINE-LEN
027200           OR WK-C-IS-TITLE-LINE.
027300 C219-SCAN-FOR-TITLE-TEXT-EX.
027400     EXIT.
027500*
027600 C211-SCAN-LOOP.
027700     IF      WK-C-SCAN-IDX + 14 <= (WK-C-LINE-LEN + 1)
027800        AND  WK-C-SAVE-SCAN-LINE-TXT(WK-C-SCAN-IDX:14)
027900             = "LINE DISTANCES"
028000             MOVE "Y" TO WK-C-TITLE-LINE-FLAG.
028100     IF      WK-C-SCAN-IDX + 11 <= (WK-C-LINE-LEN + 1)
028200        AND  WK-C-SAVE-SCAN-LINE-TXT(WK-C-SCAN-IDX:12)
028300             = "YANGLUO LINE"
028400             MOVE "Y" TO WK-C-TITLE-LINE-FLAG.
028500 C211-SCAN-LOOP-EX.
028600     EXIT.
028700*
028800 C220-SCAN-FOR-DASHES.
028900     MOVE    0 TO WK-C-DASH-POS WK-C-SCAN-IDX.
029000     PERFORM C221-DASH-LOOP THRU C221-DASH-LOOP-EX
029100        VARYING WK-C-SCAN-IDX FROM 1 BY 1
029200        UNTIL WK-C-SCAN-IDX > WK-C-LINE-LEN
029300           OR WK-C-DASH-POS > 0.
029400 C229-SCAN-FOR-DASHES-EX.
029500     EXIT.
029600*
029700 C221-DASH-LOOP.
029800     IF      WK-C-SCAN-IDX + 2 <= (WK-C-LINE-LEN + 1)
029900        AND  WK-C-SAVE-SCAN-LINE-TXT(WK-C-SCAN-IDX:3) = "---"
030000             MOVE WK-C-SCAN-IDX TO WK-C-DASH-POS.
030100 C221-DASH-LOOP-EX.
030200     EXIT.
030300*
030400*-----------------------------------------------------------------
030500* D100 - LINE-TITLE ROW - GET/CREATE THE LINE MASTER ENTRY AND
030600* RESET THE "CURRENT LINE" STATE.  NO EDGE DATA ON THIS ROW.
030700*-----------------------------------------------------------------
030800 D100-PROCESS-TITLE-LINE.
030900     PERFORM D110-EXTRACT-LINE-NAME
031000        THRU D119-EXTRACT-LINE-NAME-EX.
031100     MOVE    WK-C-CUR-LINE-NAME  TO    SWY-GLN-LINE-NAME.
031200     MOVE    SPACES              TO    SWY-GLN-STATION-NAME.
031300     CALL    "SWYGLIN"           USING SWY-LINE-TABLE
031400                                        SWY-GLN-PARM.
031500     MOVE    "Y"                 TO    WK-C-CUR-LINE-SET.
031600 D199-PROCESS-TITLE-LINE-EX.
031700     EXIT.
031800*
031900 D110-EXTRACT-LINE-NAME.
032000*    "YANGLUO LINE" TITLE TAKES THAT LITERAL NAME; OTHERWISE THE
032100*    NAME IS THE TEXT UP TO AND INCLUDING THE WORD "LINE".
032200     MOVE    SPACES TO WK-C-CUR-LINE-NAME.
032300     IF      WK-C-SAVE-SCAN-LINE-TXT(1:20) = SPACES
032400             GO TO D119-EXTRACT-LINE-NAME-EX.
032500     IF      WK-C-SAVE-SCAN-LINE-TXT(1:12) = "YANGLUO LINE"
032600             MOVE "YANGLUO LINE" TO WK-C-CUR-LINE-NAME
032700             GO TO D119-EXTRACT-LINE-NAME-EX.
032800     MOVE    0                   TO    WK-C-SCAN-IDX.
032900 D111-FIND-LINE-WORD.
033000     ADD     1                   TO    WK-C-SCAN-IDX.
033100     IF      WK-C-SCAN-IDX + 3 > WK-C-LINE-LEN
033200             GO TO D118-FIND-LINE-WORD-EX.
033300     IF      WK-C-SAVE-SCAN-LINE-TXT(WK-C-SCAN-IDX:4) = "LINE"
033400             COMPUTE WK-C-TOKEN-LEN = WK-C-SCAN-IDX + 3
033500             MOVE WK-C-SAVE-SCAN-LINE-TXT(1:WK-C-TOKEN-LEN)
033600                  TO WK-C-CUR-LINE-NAME
033700             GO TO D119-EXTRACT-LINE-NAME-EX.
033800     GO TO   D111-FIND-LINE-WORD.
033900 D118-FIND-LINE-WORD-EX.
034000     MOVE    WK-C-SAVE-SCAN-LINE-TXT(1:20) TO WK-C-CUR-LINE-NAME.
034100 D119-EXTRACT-LINE-NAME-EX.
034200     EXIT.
034300*
034400*-----------------------------------------------------------------
034500* D200 - STATION-PAIR ROW - PARSE, GET/CREATE BOTH STATIONS,
034600* ADD THEM TO THE CURRENT LINE'S STOP LIST, AND POST TWO
034700* DIRECTED EDGES (SYMMETRIC TRAVEL).
034800*-----------------------------------------------------------------
034900 D200-PROCESS-PAIR-LINE.
035000     PERFORM D210-SPLIT-ON-DASHES THRU D219-SPLIT-ON-DASHES-EX.
035100     PERFORM D220-EXTRACT-DISTANCE THRU D229-EXTRACT-DISTANCE-EX.
035200     IF      WK-C-IS-BAD-TOKEN
035300             DISPLAY "SWYLOAD - BAD DISTANCE, ROW SKIPPED - "
035400                     SWY-NET-LINE-TEXT(1:WK-C-LINE-LEN)
035500             GO TO D299-PROCESS-PAIR-LINE-EX.
035600*
035700     MOVE    SWY-NET-FROM-STATION  TO    SWY-GST-NAME.
035800     CALL    "SWYGSTA"           USING SWY-STATION-TABLE
035900                                        SWY-GST-PARM.
036000     MOVE    SWY-GST-INDEX       TO    WK-C-NEIGH-IDX.
036100*
036200     MOVE    SWY-NET-TO-STATION   TO    SWY-GST-NAME.
036300     CALL    "SWYGSTA"           USING SWY-STATION-TABLE
036400                                        SWY-GST-PARM.
036500*
036600     IF      WK-C-HAVE-CURRENT-LINE
036700             MOVE WK-C-CUR-LINE-NAME   TO SWY-GLN-LINE-NAME
036800             MOVE SWY-NET-FROM-STATION TO SWY-GLN-STATION-NAME
036900             CALL "SWYGLIN" USING SWY-LINE-TABLE SWY-GLN-PARM
037000             MOVE SWY-NET-TO-STATION   TO SWY-GLN-STATION-NAME
037100             CALL "SWYGLIN" USING SWY-LINE-TABLE SWY-GLN-PARM
037200     END-IF.
037300*
037400     PERFORM D230-ADD-EDGE THRU D239-ADD-EDGE-EX.
037500 D299-PROCESS-PAIR-LINE-EX.
037600     EXIT.
037700*
037800 D210-SPLIT-ON-DASHES.
037900     MOVE    SPACES TO SWY-NET-FROM-STATION.
038000     MOVE    SWY-NET-LINE-TEXT(WK-C-START-POS:
038100             WK-C-DASH-POS - WK-C-START-POS)
038200             TO SWY-NET-FROM-STATION.
038300 D219-SPLIT-ON-DASHES-EX.
038400     EXIT.
038500*
038600 D220-EXTRACT-DISTANCE.
038700     MOVE    "N"  TO WK-C-BAD-TOKEN-FLAG.
038800     MOVE    SPACES TO WK-C-RIGHT-PART.
038900     COMPUTE WK-C-START-POS = WK-C-DASH-POS + 3.
039000     COMPUTE WK-C-TOKEN-LEN =
039100             (WK-C-END-POS - WK-C-START-POS) + 1.
039200     IF      WK-C-TOKEN-LEN < 1 OR WK-C-TOKEN-LEN > 70
039300             MOVE "Y" TO WK-C-BAD-TOKEN-FLAG
039400             GO TO D229-EXTRACT-DISTANCE-EX.
039500     MOVE    SWY-NET-LINE-TEXT(WK-C-START-POS:WK-C-TOKEN-LEN)
039600             TO WK-C-RIGHT-PART(1:WK-C-TOKEN-LEN).
039700*    FIND THE LAST SPACE IN THE RIGHT-HAND PART - EVERYTHING
039800*    AFTER IT IS THE DISTANCE TOKEN, EVERYTHING BEFORE IT (MINUS
039900*    TRAILING SPACE) IS THE TO-STATION NAME.
040000     MOVE    0 TO WK-C-LAST-SPACE-POS.
040100     PERFORM D221-FIND-LAST-SPACE THRU D221-FIND-LAST-SPACE-EX
040200        VARYING WK-C-SCAN-IDX FROM 1 BY 1
040300        UNTIL WK-C-SCAN-IDX > WK-C-TOKEN-LEN.
040400     IF      WK-C-LAST-SPACE-POS = 0
040500             MOVE "Y" TO WK-C-BAD-TOKEN-FLAG
040600             GO TO D229-EXTRACT-DISTANCE-EX.
040700     MOVE    SPACES TO SWY-NET-TO-STATION.
040800     MOVE    WK-C-RIGHT-PART(1:WK-C-LAST-SPACE-POS - 1)
040900             TO SWY-NET-TO-STATION.
041000     MOVE    SPACES TO WK-C-DIST-TOKEN.
041100     COMPUTE WK-C-TOKEN-LEN =
041200             WK-C-TOKEN-LEN - WK-C-LAST-SPACE-POS.
041300     MOVE    WK-C-RIGHT-PART(WK-C-LAST-SPACE-POS + 1:
041400             WK-C-TOKEN-LEN)
041500             TO WK-C-DIST-TOKEN(1:WK-C-TOKEN-LEN).
041600     PERFORM D240-PARSE-DECIMAL THRU D249-PARSE-DECIMAL-EX.
041700 D229-EXTRACT-DISTANCE-EX.
041800     EXIT.
041900*
042000 D221-FIND-LAST-SPACE.
042100     IF      WK-C-RIGHT-PART(WK-C-SCAN-IDX:1) = SPACE
042200             MOVE WK-C-SCAN-IDX TO WK-C-LAST-SPACE-POS.
042300 D221-FIND-LAST-SPACE-EX.
042400     EXIT.
042500*
042600 D240-PARSE-DECIMAL.
042700     MOVE    "000"  TO WK-C-DIST-INT-TXT.
042800     MOVE    "000"  TO WK-C-DIST-FRAC-TXT.
042900     MOVE    0      TO WK-C-DOT-POS.
043000     PERFORM D241-FIND-DOT THRU D241-FIND-DOT-EX
043100        VARYING WK-C-SCAN-IDX FROM 1 BY 1
043200        UNTIL WK-C-SCAN-IDX > WK-C-TOKEN-LEN
043300           OR WK-C-DOT-POS > 0.
043400     IF      WK-C-DOT-POS = 0
043500             MOVE "Y" TO WK-C-BAD-TOKEN-FLAG
043600             GO TO D249-PARSE-DECIMAL-EX.
043700     COMPUTE WK-C-INT-LEN  = WK-C-DOT-POS - 1.
043800     COMPUTE WK-C-FRAC-LEN = WK-C-TOKEN-LEN - WK-C-DOT-POS.
043900     IF      WK-C-INT-LEN < 1 OR WK-C-INT-LEN > 3
044000        OR   WK-C-FRAC-LEN < 1 OR WK-C-FRAC-LEN > 3
044100             MOVE "Y" TO WK-C-BAD-TOKEN-FLAG
044200             GO TO D249-PARSE-DECIMAL-EX.
044300     COMPUTE WK-C-INT-START = 4 - WK-C-INT-LEN.
044400     MOVE    WK-C-DIST-TOKEN(1:WK-C-INT-LEN)
044500             TO WK-C-DIST-INT-TXT(WK-C-INT-START:WK-C-INT-LEN).
044600     MOVE    WK-C-DIST-TOKEN(WK-C-DOT-POS + 1:WK-C-FRAC-LEN)
044700             TO WK-C-DIST-FRAC-TXT(1:WK-C-FRAC-LEN).
044800     COMPUTE SWY-NET-SEGMENT-DIST ROUNDED =
044900             WK-C-DIST-COMBINED-NUM / 1000.
045000 D249-PARSE-DECIMAL-EX.
045100     EXIT.
045200*
045300 D241-FIND-DOT.
045400     IF      WK-C-DIST-TOKEN(WK-C-SCAN-IDX:1) = "."
045500             MOVE WK-C-SCAN-IDX TO WK-C-DOT-POS.
045600 D241-FIND-DOT-EX.
045700     EXIT.
045800*
045900*-----------------------------------------------------------------
046000* D230 - POST BOTH DIRECTIONS OF THE EDGE JUST PARSED, AND KEEP
046100* EACH STATION'S LINE-NAME LIST / TRANSFER FLAG CURRENT.
046200*-----------------------------------------------------------------
046300 D230-ADD-EDGE.
046400     MOVE    SWY-NET-FROM-STATION TO SWY-GST-NAME.
046500     CALL    "SWYGSTA" USING SWY-STATION-TABLE SWY-GST-PARM.
046600     MOVE    SWY-GST-INDEX TO WK-C-SCAN-IDX.
046700     PERFORM D231-APPEND-NEIGHBOUR THRU D231-APPEND-NEIGHBOUR-EX.
046800     PERFORM D233-ASSOCIATE-LINE THRU D233-ASSOCIATE-LINE-EX.
046900*
047000     MOVE    SWY-NET-TO-STATION   TO SWY-GST-NAME.
047100     CALL    "SWYGSTA" USING SWY-STATION-TABLE SWY-GST-PARM.
047200     MOVE    SWY-GST-INDEX TO WK-C-SCAN-IDX.
047300     PERFORM D232-APPEND-NEIGHBOUR-REV
047400        THRU D232-APPEND-NEIGHBOUR-REV-EX.
047500     PERFORM D233-ASSOCIATE-LINE THRU D233-ASSOCIATE-LINE-EX.
047600 D239-ADD-EDGE-EX.
047700     EXIT.
047800*
047900 D231-APPEND-NEIGHBOUR.
048000     IF      SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX) NOT < 12
048100             DISPLAY "SWYLOAD - NEIGHBOUR LIST FULL FOR - "
048200                     SWY-NET-FROM-STATION
048300             GO TO D231-APPEND-NEIGHBOUR-EX.
048400     ADD     1 TO SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX).
048500     MOVE    SWY-NET-TO-STATION TO SWY-STA-NEIGH-NAME
048600             (WK-C-SCAN-IDX SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX)).
048700     MOVE    WK-C-CUR-LINE-NAME TO SWY-STA-NEIGH-LINE
048800             (WK-C-SCAN-IDX SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX)).
048900     MOVE    SWY-NET-SEGMENT-DIST TO SWY-STA-NEIGH-DIST
049000             (WK-C-SCAN-IDX SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX)).
049100 D231-APPEND-NEIGHBOUR-EX.
049200     EXIT.
049300*
049400 D232-APPEND-NEIGHBOUR-REV.
049500     IF      SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX) NOT < 12
049600             DISPLAY "SWYLOAD - NEIGHBOUR LIST FULL FOR - "
049700                     SWY-NET-TO-STATION
049800             GO TO D232-APPEND-NEIGHBOUR-REV-EX.
049900     ADD     1 TO SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX).
050000     MOVE    SWY-NET-FROM-STATION TO SWY-STA-NEIGH-NAME
050100             (WK-C-SCAN-IDX SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX)).
050200     MOVE    WK-C-CUR-LINE-NAME TO SWY-STA-NEIGH-LINE
050300             (WK-C-SCAN-IDX SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX)).
050400     MOVE    SWY-NET-SEGMENT-DIST TO SWY-STA-NEIGH-DIST
050500             (WK-C-SCAN-IDX SWY-STA-NEIGH-COUNT(WK-C-SCAN-IDX)).
050600 D232-APPEND-NEIGHBOUR-REV-EX.
050700     EXIT.
050800*
050900 D233-ASSOCIATE-LINE.
051000     MOVE    "N" TO WK-C-BAD-TOKEN-FLAG.
051100     MOVE    1   TO WK-C-NEIGH-IDX.
051200 D234-SCAN-LINE-NAMES.
051300     IF      WK-C-NEIGH-IDX > SWY-STA-LINE-COUNT(WK-C-SCAN-IDX)
051400             GO TO D235-ADD-LINE-NAME.
051500     IF      SWY-STA-LINE-NAME(WK-C-SCAN-IDX WK-C-NEIGH-IDX)
051600             = WK-C-CUR-LINE-NAME
051700             GO TO D233-ASSOCIATE-LINE-EX.
051800     ADD     1 TO WK-C-NEIGH-IDX.
051900     GO TO   D234-SCAN-LINE-NAMES.
052000 D235-ADD-LINE-NAME.
052100     IF      SWY-STA-LINE-COUNT(WK-C-SCAN-IDX) NOT < 10
052200             GO TO D233-ASSOCIATE-LINE-EX.
052300     ADD     1 TO SWY-STA-LINE-COUNT(WK-C-SCAN-IDX).
052400     MOVE    WK-C-CUR-LINE-NAME TO SWY-STA-LINE-NAME
052500             (WK-C-SCAN-IDX SWY-STA-LINE-COUNT(WK-C-SCAN-IDX)).
052600     IF      SWY-STA-LINE-COUNT(WK-C-SCAN-IDX) > 1
052700             MOVE "Y" TO SWY-STA-TRANSFER-FLAG(WK-C-SCAN-IDX).
052800 D233-ASSOCIATE-LINE-EX.
052900     EXIT.
053000*
053100 Y900-ABNORMAL-TERMINATION.
053200     MOVE    "N"                 TO    SWY-LOAD-STATUS.
053300     PERFORM Z000-END-PROGRAM-ROUTINE
053400        THRU Z999-END-PROGRAM-ROUTINE-EX.
053500     EXIT PROGRAM.
053600*
053700*-----------------------------------------------------------------
053800 Z000-END-PROGRAM-ROUTINE.
053900*-----------------------------------------------------------------
054000     CLOSE   SWY-NETFILE.
054100     IF      NOT WK-C-SUCCESSFUL
054200             DISPLAY "SWYLOAD - CLOSE FILE ERROR - SWYNETFILE"
054300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
054400 Z999-END-PROGRAM-ROUTINE-EX.
054500     EXIT.
054600*
054700******************************************************************
054800************** END OF PROGRAM SOURCE -  SWYLOAD ****************
054900******************************************************************
